000100******************************************************************
000200* FECHA       : 23/11/1995                                       *
000300* PROGRAMADOR : E. LEMUS RUANO (ELR)                             *
000400* APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                      *
000500* PROGRAMA    : BZFLPQRY                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME LA HISTORIA DE LA ULTIMA HORA, YA         *
000800*             : TRANSFORMADA POR BZFLPBAT, DE UN SOLO ARTICULO   *
000900*             : SOLICITADO POR TARJETA DE CONTROL. SI EL         *
001000*             : ARTICULO NO APARECE EN BZPHWRK SE IMPRIME UN     *
001100*             : AVISO DE NO ENCONTRADO.                          *
001200* ARCHIVOS    : BZPHWRK=C,BZPHLST=S                               *
001300* ACCION (ES) : C=CONSULTAR                                       *
001400* PROGRAMA(S) : BZFLPBAT                                          *
001500* INSTALADO   : 23/11/1995                                        *
001600******************************************************************
001700*                 H I S T O R I A L   D E   C A M B I O S        *
001800******************************************************************
001900* 23/11/1995  ELR  TICKET BZ-0083  VERSION INICIAL DE LA CONSULTA*
002000*                  DE HISTORIA POR ARTICULO (U6).                *
002100* 14/03/1996  MCR  TICKET BZ-0087  SE IMPRIME 'ITEM NOT FOUND'   *
002200*                  CUANDO EL ARTICULO NO APARECE EN BZPHWRK.     *
002300* 05/02/1998  ELR  TICKET BZ-0102  VALIDACION Y2K EN LA LECTURA  *
002400*                  DE LA MARCA DE TIEMPO, SIN CAMBIO DE LOGICA.  *
002500* 17/11/1999  ELR  TICKET BZ-0108  PRUEBA FIN DE SIGLO CONTRA    *
002600*                  BZPHWRK DE DICIEMBRE DE 1999.                 *
002700* 12/06/2002  PEDR TICKET BZ-0125  SE AGREGA CAMPO DE MARGEN A LA*
002800*                  LINEA DE DETALLE DEL REPORTE.                 *
002900* 08/09/2007  EEDR TICKET BZ-0159  SE SUBE EL LIMITE DE LA TABLA *
003000*                  DE BUSQUEDA DE 120 A 200 RENGLONES.           *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     BZFLPQRY.
003400 AUTHOR.                         E. LEMUS RUANO.
003500 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.                   23/11/1995.
003700 DATE-COMPILED.
003800 SECURITY.                       USO INTERNO - BAZAR.
003900 ENVIRONMENT DIVISION.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BZPHWRK ASSIGN TO BZPHWRK
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            FILE STATUS   IS FS-BZPHWRK.
004500      
004600     SELECT BZPHLST ASSIGN TO BZPHLST
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            FILE STATUS   IS FS-BZPHLST.
004900      
005000 DATA DIVISION.
005100 FILE SECTION.
005200******************************************************************
005300*   BZPHWRK:  HISTORIA YA TRANSFORMADA, ESCRITA POR BZFLPBAT     *
005400*   BZPHLST:  REPORTE DE HISTORIA DE LA ULTIMA HORA DE UN ITEM   *
005500*                                                                *
005600*   BZPHWRK VIENE AGRUPADO POR ARTICULO (CADA CORRIDA DE         *
005700*   BZFLPBAT ESCRIBE LOS RENGLONES DE UN ARTICULO SEGUIDOS), POR *
005800*   ESO LA BUSQUEDA DE BUSCA-HISTORIA-LEE ES UNA SOLA PASADA SIN *
005900*   REGRESAR AL PRINCIPIO DEL ARCHIVO.                           *
006000******************************************************************
006100 FD  BZPHWRK.
006200*   MISMO LAYOUT R3ROW QUE ESCRIBE BZFLPBAT (COPY COMPARTIDA)
006300     COPY BZR3ROW.
006400 FD  BZPHLST.
006500*   REPORTE DE HISTORIA DE UN SOLO ARTICULO, 132 COLUMNAS
006600 01  LINEA-BZPHLST.
006700     05  LPH-TIMESTAMP-X          PIC X(20).
006800     05  FILLER                   PIC X(02) VALUE SPACES.
006900     05  LPH-BUY-PRICE-X          PIC X(11).
007000     05  LPH-BUY-PRICE REDEFINES
007100         LPH-BUY-PRICE-X          PIC -(6)9.99.
007200     05  FILLER                   PIC X(02) VALUE SPACES.
007300     05  LPH-SELL-PRICE-X         PIC X(11).
007400     05  LPH-SELL-PRICE REDEFINES
007500         LPH-SELL-PRICE-X         PIC -(6)9.99.
007600     05  FILLER                   PIC X(02) VALUE SPACES.
007700     05  LPH-BUY-VOLUME           PIC Z(9)9.
007800     05  FILLER                   PIC X(02) VALUE SPACES.
007900     05  LPH-SELL-VOLUME          PIC Z(9)9.
008000     05  FILLER                   PIC X(02) VALUE SPACES.
008100     05  LPH-INSTA-BUY-X          PIC X(12).
008200     05  LPH-INSTA-BUY REDEFINES
008300         LPH-INSTA-BUY-X          PIC Z(7)9.99.
008400     05  FILLER                   PIC X(02) VALUE SPACES.
008500     05  LPH-INSTA-SELL-X         PIC X(12).
008600     05  LPH-INSTA-SELL REDEFINES
008700         LPH-INSTA-SELL-X         PIC Z(7)9.99.
008800     05  FILLER                   PIC X(02) VALUE SPACES.
008900     05  LPH-MARGEN-X             PIC X(11).
009000     05  LPH-MARGEN REDEFINES
009100         LPH-MARGEN-X             PIC -(4)9.9999.
009200     05  FILLER                   PIC X(15) VALUE SPACES.
009300      
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*              RECURSOS DE TRABAJO Y VALIDACION DE STATUS        *
009700******************************************************************
009800 01  WKS-FS-STATUS.
009900     05  FS-BZPHWRK               PIC X(02) VALUE '00'.
010000     05  FS-BZPHLST               PIC X(02) VALUE '00'.
010100     05  FILLER                   PIC X(02) VALUE SPACES.
010200******************************************************************
010300*              INTERRUPTORES DE FIN DE ARCHIVO Y DE BUSQUEDA     *
010400******************************************************************
010500 01  WKS-FLAGS.
010600     05  WKS-FIN-BZPHWRK          PIC 9(01) VALUE 0.
010700         88  FIN-BZPHWRK                  VALUE 1.
010800*--> ITEM-ENCONTRADO SOLO SE PRENDE SI APARECIO AL MENOS UN
010900*    RENGLON DEL ARTICULO SOLICITADO EN BZPHWRK
011000     05  WKS-ENCONTRADO           PIC 9(01) VALUE 0.
011100         88  ITEM-ENCONTRADO              VALUE 1.
011200     05  FILLER                   PIC X(02) VALUE SPACES.
011300******************************************************************
011400*              PARAMETRO DE CONTROL (TARJETA SYSIN)              *
011500******************************************************************
011600 01  WKS-PARAMETROS.
011700*--> ITEM-ID DE 32 POSICIONES SOLICITADO POR EL USUARIO DE U6
011800     05  WKS-PARM-ITEM-ID         PIC X(32) VALUE SPACES.
011900     05  FILLER                   PIC X(02) VALUE SPACES.
012000******************************************************************
012100*              TABLA DE BUSQUEDA DEL ARTICULO SOLICITADO         *
012200******************************************************************
012300 01  WKS-CONTADORES.
012400     05  WKS-CNT-HISTORIA         PIC 9(05) COMP VALUE ZERO.
012500     05  WKS-I                    PIC 9(05) COMP VALUE ZERO.
012600     05  WKS-RENGLONES-IMPRESOS   PIC 9(05) COMP VALUE ZERO.
012700     05  FILLER                   PIC X(01) VALUE SPACES.
012800*   LOS RENGLONES R3 DEL ARTICULO SOLICITADO, EN EL MISMO ORDEN
012900*   EN QUE LOS ESCRIBIO BZFLPBAT A BZPHWRK (YA VIENEN ORDENADOS
013000*   POR TIMESTAMP DESDE ALLA, ASI QUE AQUI NO SE VUELVEN A
013100*   ORDENAR); EL TECHO DE 200 ES EL MISMO DE TBL-HIST-TX EN
013200*   BZFLPBAT
013300 01  TBL-HIST-ITEM.
013400     05  TBL-HIST-ITEM-ENT OCCURS 200 TIMES
013500             INDEXED BY IX-HIST-ITEM.
013600         10  QHS-TIMESTAMP        PIC X(20).
013700         10  QHS-BUY-PRICE-IND    PIC 9(01).
013800         10  QHS-BUY-ORDER-PRICE  PIC S9(7)V99.
013900         10  QHS-SELL-PRICE-IND   PIC 9(01).
014000         10  QHS-SELL-ORDER-PRICE PIC S9(7)V99.
014100         10  QHS-BUY-VOLUME       PIC 9(10).
014200         10  QHS-SELL-VOLUME      PIC 9(10).
014300         10  QHS-INSTA-BUY-IND    PIC 9(01).
014400         10  QHS-INSTA-BUY-VOLUME PIC 9(10).
014500         10  QHS-INSTA-SELL-IND   PIC 9(01).
014600         10  QHS-INSTA-SELL-VOLUME PIC 9(10).
014700         10  QHS-MARGIN-IND       PIC 9(01).
014800         10  QHS-MARGIN           PIC S9(5)V9999.
014900         10  FILLER               PIC X(01).
015000******************************************************************
015100*              LITERALES DEL REPORTE                             *
015200******************************************************************
015300 01  WKS-ENCABEZADO-1.
015400     05  FILLER PIC X(20) VALUE 'HISTORY FOR ITEM-ID:'.
015500     05  WKS-ENC-ITEM-ID PIC X(32).
015600     05  FILLER PIC X(80) VALUE SPACES.
015700 01  WKS-ENCABEZADO-2.
015800     05  FILLER PIC X(132) VALUE
015900     'TIMESTAMP            BUY-PRICE   SELL-PRICE  BUY-VOLUME SEL
016000-    'L-VOLUME  INSTA-BUY   INSTA-SELL  MARGIN'.
016100 01  WKS-NO-ENCONTRADO.
016200     05  FILLER PIC X(16) VALUE 'ITEM NOT FOUND: '.
016300     05  WKS-NE-ITEM-ID PIC X(32).
016400     05  FILLER PIC X(84) VALUE SPACES.
016500******************************************************************
016600*    MASCARA DE IMPRESION DEL RESUMEN DE LA CORRIDA, IGUAL QUE   *
016700*    LA USADA EN BZFLPBAT PARA LOS DISPLAY DE CONTEO             *
016800******************************************************************
016900 77  WKS-MASCARA                  PIC ZZZ9.
017000      
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L               *
017400*                                                                *
017500*    ESTE PROGRAMA ES LA CONSULTA U6 DEL DISENO: NO CALCULA      *
017600*    NADA, SOLO BUSCA EN BZPHWRK LA HISTORIA YA TRANSFORMADA DE  *
017700*    UN SOLO ARTICULO (EL QUE VENGA EN LA TARJETA SYSIN) Y LA    *
017800*    IMPRIME TAL CUAL LA DEJO BZFLPBAT, O AVISA SI NO LA         *
017900*    ENCUENTRA. CORRE DESPUES DE BZFLPBAT EN EL MISMO TURNO DE   *
018000*    BATCH DEL DEPARTAMENTO.                                     *
018100******************************************************************
018200 000-MAIN SECTION.
018300     PERFORM APERTURA-ARCHIVOS
018400     PERFORM ACEPTA-PARAMETROS
018500     PERFORM BUSCA-HISTORIA-ITEM
018600     IF ITEM-ENCONTRADO
018700        PERFORM ESCRIBE-HISTORIA
018800     ELSE
018900        PERFORM ESCRIBE-NO-ENCONTRADO
019000     END-IF
019100     PERFORM CIERRA-ARCHIVOS
019200     PERFORM ESTADISTICAS
019300     STOP RUN.
019400 000-MAIN-E. EXIT.
019500      
019600******************************************************************
019700*    APERTURA-ARCHIVOS: ABRE LA HISTORIA TRANSFORMADA DE ENTRADA *
019800*    Y EL REPORTE DE SALIDA; CUALQUIER STATUS DISTINTO DE '00'   *
019900*    ABORTA CON RETURN-CODE 91, IGUAL QUE BZFLPBAT.              *
020000******************************************************************
020100 APERTURA-ARCHIVOS SECTION.
020200     OPEN INPUT  BZPHWRK
020300          OUTPUT BZPHLST
020400     IF FS-BZPHWRK NOT = '00'
020500        DISPLAY '>>> ERROR AL ABRIR BZPHWRK, STATUS: ' FS-BZPHWRK
020600        MOVE 91 TO RETURN-CODE
020700        STOP RUN
020800     END-IF
020900     IF FS-BZPHLST NOT = '00'
021000        DISPLAY '>>> ERROR AL ABRIR BZPHLST, STATUS: ' FS-BZPHLST
021100        MOVE 91 TO RETURN-CODE
021200        STOP RUN
021300     END-IF.
021400 APERTURA-ARCHIVOS-E. EXIT.
021500      
021600******************************************************************
021700*    ACEPTA-PARAMETROS: TARJETA CON EL ITEM-ID SOLICITADO (U6)   *
021800******************************************************************
021900 ACEPTA-PARAMETROS SECTION.
022000*--> A DIFERENCIA DE BZFLPBAT, AQUI NO HAY DEFAULT: SI LA
022100*    TARJETA VIENE EN BLANCO SIMPLEMENTE NO VA A ENCONTRAR
022200*    NINGUN ARTICULO Y SE IMPRIME EL AVISO DE NO ENCONTRADO
022300     MOVE SPACES TO WKS-PARM-ITEM-ID
022400     ACCEPT WKS-PARM-ITEM-ID FROM SYSIN.
022500 ACEPTA-PARAMETROS-E. EXIT.
022600      
022700******************************************************************
022800*    BUSCA-HISTORIA-ITEM: BARRE BZPHWRK UNA SOLA VEZ, YA QUE     *
022900*    VIENE AGRUPADO POR ARTICULO, Y RECOGE LOS RENGLONES DEL     *
023000*    ARTICULO SOLICITADO EN LA TABLA DE TRABAJO (U6)             *
023100******************************************************************
023200 BUSCA-HISTORIA-ITEM SECTION.
023300     MOVE 0 TO WKS-CNT-HISTORIA
023400     MOVE 0 TO WKS-ENCONTRADO
023500     PERFORM BUSCA-HISTORIA-LEE THRU BUSCA-HISTORIA-LEE-E.
023600 BUSCA-HISTORIA-ITEM-E. EXIT.
023700      
023800******************************************************************
023900*    BUSCA-HISTORIA-LEE: CICLO DE LECTURA DE BZPHWRK HASTA FIN   *
024000******************************************************************
024100 BUSCA-HISTORIA-LEE SECTION.
024200 BUSCA-HISTORIA-LEE-CICLO.
024300     IF FIN-BZPHWRK
024400        GO TO BUSCA-HISTORIA-LEE-E
024500     END-IF
024600     READ BZPHWRK NEXT RECORD
024700       AT END
024800          MOVE 1 TO WKS-FIN-BZPHWRK
024900       NOT AT END
025000*--> SOLO SE COPIAN A LA TABLA LOS RENGLONES DEL ARTICULO QUE
025100*    PIDIO LA TARJETA SYSIN; EL RESTO DEL ARCHIVO SE BRINCA
025200          IF PHR-ITEM-ID = WKS-PARM-ITEM-ID
025300             MOVE 1 TO WKS-ENCONTRADO
025400             IF WKS-CNT-HISTORIA < 200
025500                ADD 1 TO WKS-CNT-HISTORIA
025600                MOVE PHR-TIMESTAMP
025700                     TO QHS-TIMESTAMP(WKS-CNT-HISTORIA)
025800                MOVE PHR-BUY-PRICE-IND
025900                     TO QHS-BUY-PRICE-IND(WKS-CNT-HISTORIA)
026000                MOVE PHR-BUY-ORDER-PRICE
026100                     TO QHS-BUY-ORDER-PRICE(WKS-CNT-HISTORIA)
026200                MOVE PHR-SELL-PRICE-IND
026300                     TO QHS-SELL-PRICE-IND(WKS-CNT-HISTORIA)
026400                MOVE PHR-SELL-ORDER-PRICE
026500                     TO QHS-SELL-ORDER-PRICE(WKS-CNT-HISTORIA)
026600                MOVE PHR-BUY-ORDER-VOLUME
026700                     TO QHS-BUY-VOLUME(WKS-CNT-HISTORIA)
026800                MOVE PHR-SELL-ORDER-VOLUME
026900                     TO QHS-SELL-VOLUME(WKS-CNT-HISTORIA)
027000                MOVE PHR-INSTA-BUY-IND
027100                     TO QHS-INSTA-BUY-IND(WKS-CNT-HISTORIA)
027200                MOVE PHR-INSTA-BUY-VOLUME
027300                     TO QHS-INSTA-BUY-VOLUME(WKS-CNT-HISTORIA)
027400                MOVE PHR-INSTA-SELL-IND
027500                     TO QHS-INSTA-SELL-IND(WKS-CNT-HISTORIA)
027600                MOVE PHR-INSTA-SELL-VOLUME
027700                     TO QHS-INSTA-SELL-VOLUME(WKS-CNT-HISTORIA)
027800                MOVE PHR-MARGIN-IND
027900                     TO QHS-MARGIN-IND(WKS-CNT-HISTORIA)
028000                MOVE PHR-MARGIN
028100                     TO QHS-MARGIN(WKS-CNT-HISTORIA)
028200             END-IF
028300          END-IF
028400     END-READ
028500*--> SIGUE LEYENDO HASTA FIN-BZPHWRK; NO HAY FORMA DE PARAR ANTES
028600*    PORQUE EL ARCHIVO TRAE LA HISTORIA DE TODOS LOS ARTICULOS
028700*    ANALIZADOS EN LA CORRIDA, NO SOLO EL SOLICITADO
028800     GO TO BUSCA-HISTORIA-LEE-CICLO.
028900 BUSCA-HISTORIA-LEE-E. EXIT.
029000      
029100******************************************************************
029200*    ESCRIBE-HISTORIA (U6 / REPORTE ENCONTRADO)                  *
029300******************************************************************
029400 ESCRIBE-HISTORIA SECTION.
029500*--> DOS ENCABEZADOS: EL PRIMERO LLEVA EL ITEM-ID SOLICITADO, EL
029600*    SEGUNDO LOS TITULOS DE COLUMNA DE LA LINEA DE DETALLE
029700     MOVE WKS-PARM-ITEM-ID TO WKS-ENC-ITEM-ID
029800     WRITE LINEA-BZPHLST FROM WKS-ENCABEZADO-1
029900     WRITE LINEA-BZPHLST FROM WKS-ENCABEZADO-2
030000     MOVE 0 TO WKS-RENGLONES-IMPRESOS
030100     PERFORM ESCRIBE-HISTORIA-LINEA THRU ESCRIBE-HISTORIA-LINEA-E
030200               VARYING WKS-I FROM 1 BY 1
030300               UNTIL WKS-I > WKS-CNT-HISTORIA.
030400 ESCRIBE-HISTORIA-E. EXIT.
030500      
030600******************************************************************
030700*    ESCRIBE-HISTORIA-LINEA: UN RENGLON DEL REPORTE POR CADA     *
030800*    ENTRADA DE LA TABLA DE HISTORIA DEL ARTICULO SOLICITADO     *
030900******************************************************************
031000 ESCRIBE-HISTORIA-LINEA SECTION.
031100     MOVE SPACES TO LINEA-BZPHLST
031200     MOVE QHS-TIMESTAMP(WKS-I) TO LPH-TIMESTAMP-X
031300*--> CADA CAMPO SE IMPRIME EN BLANCO SI SU INDICADOR DICE QUE EL
031400*    DATO NUNCA LLEGO A ESE MINUTO, EN VEZ DE IMPRIMIR UN CERO
031500*    ENGANOSO
031600     IF QHS-BUY-PRICE-IND(WKS-I) = 1
031700        MOVE QHS-BUY-ORDER-PRICE(WKS-I) TO LPH-BUY-PRICE
031800     ELSE
031900        MOVE SPACES TO LPH-BUY-PRICE-X
032000     END-IF
032100     IF QHS-SELL-PRICE-IND(WKS-I) = 1
032200        MOVE QHS-SELL-ORDER-PRICE(WKS-I) TO LPH-SELL-PRICE
032300     ELSE
032400        MOVE SPACES TO LPH-SELL-PRICE-X
032500     END-IF
032600     MOVE QHS-BUY-VOLUME(WKS-I) TO LPH-BUY-VOLUME
032700     MOVE QHS-SELL-VOLUME(WKS-I) TO LPH-SELL-VOLUME
032800     IF QHS-INSTA-BUY-IND(WKS-I) = 1
032900        MOVE QHS-INSTA-BUY-VOLUME(WKS-I) TO LPH-INSTA-BUY
033000     ELSE
033100        MOVE SPACES TO LPH-INSTA-BUY-X
033200     END-IF
033300     IF QHS-INSTA-SELL-IND(WKS-I) = 1
033400        MOVE QHS-INSTA-SELL-VOLUME(WKS-I) TO LPH-INSTA-SELL
033500     ELSE
033600        MOVE SPACES TO LPH-INSTA-SELL-X
033700     END-IF
033800     IF QHS-MARGIN-IND(WKS-I) = 1
033900        MOVE QHS-MARGIN(WKS-I) TO LPH-MARGEN
034000     ELSE
034100        MOVE SPACES TO LPH-MARGEN-X
034200     END-IF
034300     WRITE LINEA-BZPHLST
034400     IF FS-BZPHLST NOT = '00'
034500        DISPLAY 'ERROR AL ESCRIBIR BZPHLST, STATUS: '
034600                FS-BZPHLST
034700     ELSE
034800        ADD 1 TO WKS-RENGLONES-IMPRESOS
034900     END-IF.
035000 ESCRIBE-HISTORIA-LINEA-E. EXIT.
035100      
035200******************************************************************
035300*    ESCRIBE-NO-ENCONTRADO (U6 / REPORTE NO ENCONTRADO)          *
035400*    TICKET BZ-0087: ANTES DE ESTE CAMBIO EL REPORTE SALIA       *
035500*    COMPLETAMENTE VACIO CUANDO EL ARTICULO NO APARECIA EN       *
035600*    BZPHWRK Y EL USUARIO DE U6 PENSABA QUE LA CORRIDA HABIA     *
035700*    FALLADO; AHORA SIEMPRE SALE UN RENGLON DE AVISO.            *
035800******************************************************************
035900 ESCRIBE-NO-ENCONTRADO SECTION.
036000     MOVE WKS-PARM-ITEM-ID TO WKS-NE-ITEM-ID
036100     WRITE LINEA-BZPHLST FROM WKS-NO-ENCONTRADO.
036200 ESCRIBE-NO-ENCONTRADO-E. EXIT.
036300      
036400******************************************************************
036500*    CIERRA-ARCHIVOS: CIERRE DE LOS DOS ARCHIVOS ANTES DE        *
036600*    REGRESAR A 000-MAIN-E                                       *
036700******************************************************************
036800 CIERRA-ARCHIVOS SECTION.
036900     CLOSE BZPHWRK BZPHLST.
037000 CIERRA-ARCHIVOS-E. EXIT.
037100      
037200******************************************************************
037300*    ESTADISTICAS: RESUMEN DE LA CONSULTA EN EL SYSOUT           *
037400*    MISMO ESTILO DE DISPLAY QUE ESTADISTICAS EN BZFLPBAT        *
037500******************************************************************
037600 ESTADISTICAS SECTION.
037700     MOVE WKS-CNT-HISTORIA TO WKS-MASCARA
037800     DISPLAY 'RENGLONES DE HISTORIA ENCONTRADOS: ' WKS-MASCARA
037900     MOVE WKS-RENGLONES-IMPRESOS TO WKS-MASCARA
038000     DISPLAY 'RENGLONES IMPRESOS EN BZPHLST:     ' WKS-MASCARA.
038100 ESTADISTICAS-E. EXIT.
