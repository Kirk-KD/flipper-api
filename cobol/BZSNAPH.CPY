000100******************************************************************
000200*    COPY        : BZSNAPH                                      *
000300*    DESCRIPCION : LAYOUT DEL ARCHIVO DE HISTORIA DE LA ULTIMA   *
000400*                : HORA DEL BAZAAR (UNOS 180 REGISTROS POR       *
000500*                : ARTICULO-HORA), PREFIJADO CON EL ITEM-ID.     *
000600*                : LOS CAMPOS NUMERICOS PUEDEN VENIR EN BLANCO   *
000700*                : (LECTURA PERDIDA DEL ALIMENTADOR), POR ESO SE *
000800*                : REDEFINEN SOBRE UN CAMPO ALFANUMERICO PARA    *
000900*                : PROBAR AUSENCIA ANTES DE USARLOS.             *
001000*    APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                  *
001100******************************************************************
001200 01  REG-BZSNAPH.
001300     05  SNP-ITEM-ID              PIC X(32).
001400     05  FILLER                   PIC X(01).
001500     05  SNP-TIMESTAMP            PIC X(20).
001600     05  FILLER                   PIC X(01).
001700     05  SNP-BUY-X                PIC X(09).
001800     05  SNP-BUY REDEFINES
001900         SNP-BUY-X                PIC S9(7)V99.
002000     05  FILLER                   PIC X(01).
002100     05  SNP-SELL-X               PIC X(09).
002200     05  SNP-SELL REDEFINES
002300         SNP-SELL-X               PIC S9(7)V99.
002400     05  FILLER                   PIC X(01).
002500     05  SNP-BUY-VOLUME-X         PIC X(10).
002600     05  SNP-BUY-VOLUME REDEFINES
002700         SNP-BUY-VOLUME-X         PIC 9(10).
002800     05  FILLER                   PIC X(01).
002900     05  SNP-SELL-VOLUME-X        PIC X(10).
003000     05  SNP-SELL-VOLUME REDEFINES
003100         SNP-SELL-VOLUME-X        PIC 9(10).
003200     05  FILLER                   PIC X(01).
003300     05  SNP-BUY-MOVING-WEEK-X    PIC X(12).
003400     05  SNP-BUY-MOVING-WEEK REDEFINES
003500         SNP-BUY-MOVING-WEEK-X    PIC 9(12).
003600     05  FILLER                   PIC X(01).
003700     05  SNP-SELL-MOVING-WEEK-X   PIC X(12).
003800     05  SNP-SELL-MOVING-WEEK REDEFINES
003900         SNP-SELL-MOVING-WEEK-X   PIC 9(12).
004000     05  FILLER                   PIC X(08).
