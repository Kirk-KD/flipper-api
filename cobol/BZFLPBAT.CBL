000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : J. A. SOLORZANO                                  *
000400* APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                      *
000500* PROGRAMA    : BZFLPBAT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : FILTRA LOS PRODUCTOS BUENOS DEL CATALOGO DEL     *
000800*             : BAZAAR, TRANSFORMA LA HISTORIA DE LA ULTIMA HORA *
000900*             : Y LOS LIBROS DE ORDENES DE CADA UNO, CALCULA LAS *
001000*             : METRICAS DE FLIPEO (MINUTOS POR FLIP, GANANCIA   *
001100*             : POR HORA, VIDA MEDIA DEL MARGEN, COMPETITIVIDAD  *
001200*             : Y PUNTAJE) Y EMITE EL REPORTE DE LOS N MEJORES   *
001300*             : FLIPS. DEJA EN BZPHWRK LA HISTORIA TRANSFORMADA  *
001400*             : DE CADA PRODUCTO ANALIZADO PARA QUE BZFLPQRY     *
001500*             : PUEDA IMPRIMIRLA A PETICION.                     *
001600* ARCHIVOS    : BZCATLG=E,BZSNAPH=E,BZBOOKS=E,BZPHWRK=S,BZTOPFL=S*
001700* ACCION (ES) : R=REPORTE                                        *
001800* PROGRAMA(S) : BZFLPQRY                                         *
001900* INSTALADO   : 14/02/1989                                       *
002000******************************************************************
002100*                 H I S T O R I A L   D E   C A M B I O S        *
002200******************************************************************
002300* 14/02/1989  JAS  TICKET BZ-0001  VERSION INICIAL DEL FILTRO Y  *
002400*                  DEL REPORTE DE TOP FLIPS.                     *
002500* 02/05/1989  JAS  TICKET BZ-0014  SE AGREGA EL CALCULO DE VIDA  *
002600*                  MEDIA DEL MARGEN (BR-4.3).                    *
002700* 19/09/1990  MCR  TICKET BZ-0033  SE CORRIGE EL RELLENO HACIA   *
002800*                  ADELANTE CUANDO EL PRIMER RENGLON VIENE VACIO.*
002900* 11/03/1991  MCR  TICKET BZ-0040  SE AGREGA COMPETITIVIDAD POR  *
003000*                  LADO DE LIBRO (BR-4.4).                       *
003100* 27/07/1992  JAS  TICKET BZ-0058  EL MARGEN AHORA SE REDONDEA A *
003200*                  4 DECIMALES SEGUN PIDIO CONTADURIA.           *
003300* 06/01/1994  ELR  TICKET BZ-0071  CLAMP DE LA N SOLICITADA A    *
003400*                  1-100, POR DEFECTO 20 (BR-5.2).                *
003500* 23/11/1995  ELR  TICKET BZ-0082  SE ESCRIBE BZPHWRK PARA QUE   *
003600*                  BZFLPQRY CONSULTE LA HISTORIA POR ARTICULO.   *
003700* 18/06/1996  MCR  TICKET BZ-0090  EMPATES EN GANANCIA POR HORA  *
003800*                  CONSERVAN EL ORDEN DE ENTRADA (BR-5.1).       *
003900* 03/02/1998  ELR  TICKET BZ-0101  VALIDACION DE FECHA Y2K EN LA *
004000*                  CONVERSION DE LA MARCA DE TIEMPO A MINUTOS.   *
004100* 21/10/1999  ELR  TICKET BZ-0107  PRUEBA FIN DE SIGLO, SIN      *
004200*                  CAMBIOS DE LOGICA, SOLO VALIDACION DE ANIO.   *
004300* 09/08/2001  PEDR TICKET BZ-0119  SE AGREGA EL PUNTAJE (BR-4.6) *
004400*                  AUNQUE NO SE IMPRIME EN EL REPORTE.           *
004500* 14/04/2004  PEDR TICKET BZ-0140  SE SUBE EL LIMITE DE HISTORIA *
004600*                  POR ARTICULO DE 120 A 200 RENGLONES.          *
004700* 30/01/2009  EEDR TICKET BZ-0167  DISPLAY DE ESTADISTICAS AL    *
004800*                  FINAL DE LA CORRIDA, IGUAL QUE OTROS BATCH.   *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     BZFLPBAT.
005200 AUTHOR.                         J. A. SOLORZANO.
005300 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                   14/02/1989.
005500 DATE-COMPILED.
005600 SECURITY.                       USO INTERNO - BAZAR.
005700 ENVIRONMENT DIVISION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BZCATLG ASSIGN TO BZCATLG
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-BZCATLG.
006300      
006400     SELECT BZSNAPH ASSIGN TO BZSNAPH
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-BZSNAPH.
006700      
006800     SELECT BZBOOKS ASSIGN TO BZBOOKS
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-BZBOOKS.
007100      
007200     SELECT BZPHWRK ASSIGN TO BZPHWRK
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-BZPHWRK.
007500      
007600     SELECT BZTOPFL ASSIGN TO BZTOPFL
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-BZTOPFL.
007900      
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   ESTADO DE CATALOGO DEL BAZAAR (ENTRADA DEL FILTRO U1)
008600*   HISTORIA DE LA ULTIMA HORA, TODOS LOS ARTICULOS (ENTRADA U2)
008700*   LIBROS DE ORDENES DE COMPRA Y VENTA (ENTRADA U3)
008800*   TRABAJO: HISTORIA TRANSFORMADA DE LOS ANALIZADOS (SALIDA U2)
008900*   REPORTE DE LOS N MEJORES FLIPS (SALIDA U5)
009000*
009100*   LOS CINCO ARCHIVOS SON LINE SEQUENTIAL, CSV DE ANCHO FIJO,
009200*   IGUAL QUE TODOS LOS EXTRACTOS NOCTURNOS DEL BAZAAR. NINGUNO
009300*   TRAE LLAVE DE ACCESO POR ITEM-ID, POR ESO BZSNAPH Y BZBOOKS
009400*   SE RELEEN COMPLETOS PARA CADA ARTICULO BUENO.
009500 FD  BZCATLG.
009600*   UN RENGLON POR ARTICULO DEL CATALOGO VIGENTE (VER COPY)
009700     COPY BZCATLG.
009800 FD  BZSNAPH.
009900*   UN RENGLON POR MINUTO COTIZADO DE CADA ARTICULO (VER COPY)
010000     COPY BZSNAPH.
010100 FD  BZBOOKS.
010200*   UN RENGLON POR NIVEL DE CADA LADO DEL LIBRO (VER COPY)
010300     COPY BZBOOKS.
010400 FD  BZPHWRK.
010500*   LA HISTORIA YA TRANSFORMADA A PERSPECTIVA R3 (SALIDA DE U2),
010600*   RENGLON BZR3ROW DE LA COPY COMPARTIDA CON BZFLPQRY
010700     COPY BZR3ROW.
010800 FD  BZTOPFL.
010900*   REPORTE IMPRESO DE LOS N MEJORES FLIPS; RENGLON DE 132
011000*   COLUMNAS, ANCHO ESTANDAR DE IMPRESORA DE CADENA DEL CENTRO
011100*   DE COMPUTO
011200 01  LINEA-TOPFL.
011300     05  LTF-RANK                PIC ZZZ9.
011400     05  FILLER                  PIC X(02) VALUE SPACES.
011500     05  LTF-ITEM-ID             PIC X(32).
011600     05  FILLER                  PIC X(02) VALUE SPACES.
011700     05  LTF-PPH-X               PIC X(11).
011800     05  LTF-PPH REDEFINES
011900         LTF-PPH-X                PIC -(8)9.99.
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100     05  LTF-MARGEN              PIC -(4)9.9999.
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  LTF-MINFLIP-X           PIC X(09).
012400     05  LTF-MINFLIP REDEFINES
012500         LTF-MINFLIP-X            PIC ZZZZ9.99.
012600     05  FILLER                  PIC X(02) VALUE SPACES.
012700     05  LTF-HALFLIFE-X          PIC X(09).
012800     05  LTF-HALFLIFE REDEFINES
012900         LTF-HALFLIFE-X           PIC ZZZZ9.99.
013000     05  FILLER                  PIC X(02) VALUE SPACES.
013100     05  LTF-COMPET              PIC Z9.9999.
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300     05  LTF-BUY-PRICE           PIC -(6)9.99.
013400     05  FILLER                  PIC X(02) VALUE SPACES.
013500     05  LTF-SELL-PRICE          PIC -(6)9.99.
013600     05  FILLER                  PIC X(14) VALUE SPACES.
013700      
013800 WORKING-STORAGE SECTION.
013900******************************************************************
014000*              RECURSOS DE TRABAJO Y VALIDACION DE STATUS        *
014100******************************************************************
014200 01  WKS-FS-STATUS.
014300     05  FS-BZCATLG              PIC X(02) VALUE '00'.
014400     05  FS-BZSNAPH              PIC X(02) VALUE '00'.
014500     05  FS-BZBOOKS              PIC X(02) VALUE '00'.
014600     05  FS-BZPHWRK              PIC X(02) VALUE '00'.
014700     05  FS-BZTOPFL              PIC X(02) VALUE '00'.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900******************************************************************
015000*              INTERRUPTORES DE FIN DE ARCHIVO                   *
015100******************************************************************
015200 01  WKS-FLAGS.
015300     05  WKS-FIN-CATALOGO        PIC 9(01) VALUE 0.
015400         88  FIN-CATALOGO                VALUE 1.
015500     05  WKS-FIN-SNAPH            PIC 9(01) VALUE 0.
015600         88  FIN-SNAPH                   VALUE 1.
015700     05  WKS-FIN-BOOKS            PIC 9(01) VALUE 0.
015800         88  FIN-BOOKS                   VALUE 1.
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000******************************************************************
016100*              PARAMETRO DE CONTROL (TARJETA SYSIN)              *
016200******************************************************************
016300 01  WKS-PARAMETROS.
016400     05  WKS-PARM-N               PIC 9(03) VALUE ZEROES.
016500     05  FILLER                   PIC X(05) VALUE SPACES.
016600******************************************************************
016700*              TABLA DE PRODUCTOS BUENOS (U1)                    *
016800******************************************************************
016900 01  WKS-CONTADORES.
017000     05  WKS-CNT-BUENOS           PIC 9(05) COMP VALUE ZERO.
017100     05  WKS-CNT-HISTORIA         PIC 9(05) COMP VALUE ZERO.
017200     05  WKS-CNT-LIBRO-COMPRA     PIC 9(05) COMP VALUE ZERO.
017300     05  WKS-CNT-LIBRO-VENTA      PIC 9(05) COMP VALUE ZERO.
017400     05  WKS-CNT-RESULTADOS       PIC 9(05) COMP VALUE ZERO.
017500     05  WKS-ESCRITOS-BZPHWRK     PIC 9(07) COMP VALUE ZERO.
017600     05  WKS-ESCRITOS-BZTOPFL     PIC 9(07) COMP VALUE ZERO.
017700     05  WKS-RECHAZADOS-U4        PIC 9(07) COMP VALUE ZERO.
017800     05  FILLER                   PIC X(01) VALUE SPACES.
017900 01  WKS-INDICES.
018000     05  WKS-I                    PIC 9(05) COMP VALUE ZERO.
018100     05  WKS-J                    PIC 9(05) COMP VALUE ZERO.
018200     05  WKS-K                    PIC 9(05) COMP VALUE ZERO.
018300     05  WKS-I-MARCA              PIC 9(05) COMP VALUE ZERO.
018400     05  WKS-IDX-BUENOS           PIC 9(05) COMP VALUE ZERO.
018500     05  WKS-POS-0BASE            PIC 9(05) COMP VALUE ZERO.
018600     05  WKS-POS-1BASE            PIC 9(05) COMP VALUE ZERO.
018700     05  WKS-TOP-COMPET           PIC 9(05) COMP VALUE ZERO.
018800     05  FILLER                   PIC X(01) VALUE SPACES.
018900*   SOLO SE GUARDA EL ITEM-ID; EL RESTO DEL RENGLON DE CATALOGO
019000*   NO SE VUELVE A NECESITAR UNA VEZ QUE EL ARTICULO PASO EL
019100*   FILTRO DE U1, PORQUE U2-U4 TRABAJAN CONTRA BZSNAPH/BZBOOKS
019200 01  TBL-BUENOS.
019300     05  TBL-BUENOS-ENT OCCURS 500 TIMES
019400             INDEXED BY IX-BUENOS.
019500         10  GPR-ITEM-ID          PIC X(32).
019600         10  FILLER               PIC X(01).
019700******************************************************************
019800*       TABLA DE HISTORIA CRUDA DE UN ARTICULO (U2, ENTRADA)     *
019900******************************************************************
020000*   CADA RENGLON ES UN MINUTO COTIZADO; LOS SEIS CAMPOS CRUDOS
020100*   (BUY, SELL, BUY-VOLUME, SELL-VOLUME, BUY-WEEK, SELL-WEEK)
020200*   VIENEN TODAVIA EN LA PERSPECTIVA DEL CATALOGO (SELL = LO QUE
020300*   EL BAZAAR COMPRA), NO EN LA DE LA ORDEN DEL CLIENTE; CADA
020400*   CAMPO TRAE SU PROPIO INDICADOR -IND PORQUE PUEDE FALTAR
020500*   INDEPENDIENTEMENTE DE LOS DEMAS EN UN MINUTO DADO
020600 01  TBL-HISTORIA.
020700     05  TBL-HISTORIA-ENT OCCURS 200 TIMES
020800             INDEXED BY IX-HISTORIA.
020900         10  HST-TIMESTAMP        PIC X(20).
021000         10  HST-BUY-IND          PIC 9(01).
021100         10  HST-BUY              PIC S9(7)V99.
021200         10  HST-SELL-IND         PIC 9(01).
021300         10  HST-SELL             PIC S9(7)V99.
021400         10  HST-BUY-VOL-IND      PIC 9(01).
021500         10  HST-BUY-VOLUME       PIC 9(10).
021600         10  HST-SELL-VOL-IND     PIC 9(01).
021700         10  HST-SELL-VOLUME      PIC 9(10).
021800         10  HST-BUY-WEEK-IND     PIC 9(01).
021900         10  HST-BUY-WEEK         PIC 9(12).
022000         10  HST-SELL-WEEK-IND    PIC 9(01).
022100         10  HST-SELL-WEEK        PIC 9(12).
022200         10  FILLER               PIC X(01).
022300 01  WKS-HST-TEMP.
022400     05  HST-TIMESTAMP-T          PIC X(20).
022500     05  HST-BUY-IND-T            PIC 9(01).
022600     05  HST-BUY-T                PIC S9(7)V99.
022700     05  HST-SELL-IND-T           PIC 9(01).
022800     05  HST-SELL-T               PIC S9(7)V99.
022900     05  HST-BUY-VOL-IND-T        PIC 9(01).
023000     05  HST-BUY-VOLUME-T         PIC 9(10).
023100     05  HST-SELL-VOL-IND-T       PIC 9(01).
023200     05  HST-SELL-VOLUME-T        PIC 9(10).
023300     05  HST-BUY-WEEK-IND-T       PIC 9(01).
023400     05  HST-BUY-WEEK-T           PIC 9(12).
023500     05  HST-SELL-WEEK-IND-T      PIC 9(01).
023600     05  HST-SELL-WEEK-T          PIC 9(12).
023700     05  FILLER                   PIC X(01).
023800******************************************************************
023900*       TABLA DE HISTORIA TRANSFORMADA DE UN ARTICULO (U2-U4)    *
024000******************************************************************
024100*   MISMO RENGLON DE HISTORIA, YA CRUZADO A LA PERSPECTIVA DE LA
024200*   ORDEN (BUY/SELL-ORDER-PRICE), CON EL MARGEN Y LOS VOLUMENES
024300*   INSTANTANEOS DEL INTERVALO QUE CALCULA TRANSFORMA-HISTORIA;
024400*   EL MISMO LAYOUT, RENGLON POR RENGLON, ES EL QUE SE ESCRIBE A
024500*   BZPHWRK (COPY BZR3ROW) PARA CONSULTA DE BZFLPQRY
024600 01  TBL-HIST-TX.
024700     05  TBL-HIST-TX-ENT OCCURS 200 TIMES
024800             INDEXED BY IX-HIST-TX.
024900         10  PHR-TIMESTAMP        PIC X(20).
025000         10  PHR-BUY-PRICE-IND    PIC 9(01).
025100         10  PHR-BUY-ORDER-PRICE  PIC S9(7)V99.
025200         10  PHR-SELL-PRICE-IND   PIC 9(01).
025300         10  PHR-SELL-ORDER-PRICE PIC S9(7)V99.
025400         10  PHR-BUY-VOL-IND      PIC 9(01).
025500         10  PHR-BUY-ORDER-VOLUME PIC 9(10).
025600         10  PHR-SELL-VOL-IND     PIC 9(01).
025700         10  PHR-SELL-ORDER-VOLUME PIC 9(10).
025800         10  PHR-INSTA-BUY-IND    PIC 9(01).
025900         10  PHR-INSTA-BUY-VOLUME PIC 9(10).
026000         10  PHR-INSTA-SELL-IND   PIC 9(01).
026100         10  PHR-INSTA-SELL-VOLUME PIC 9(10).
026200         10  PHR-BUY-WEEK-IND     PIC 9(01).
026300         10  PHR-INSTA-BUY-WEEK   PIC 9(12).
026400         10  PHR-SELL-WEEK-IND    PIC 9(01).
026500         10  PHR-INSTA-SELL-WEEK  PIC 9(12).
026600         10  PHR-MARGIN-IND       PIC 9(01).
026700         10  PHR-MARGIN           PIC S9(5)V9999.
026800         10  FILLER               PIC X(01).
026900******************************************************************
027000*       TABLAS DE LOS LIBROS DE ORDENES (U3-U4)                  *
027100******************************************************************
027200*   NIVELES DEL LADO DE COMPRA, ORDENADOS ASCENDENTE POR PRECIO;
027300*   OUTBID-IND/PRICE LOS LLENA TRANSFORMA-LIBRO; ESCOGIDO-IND LO
027400*   USA CALCULA-COMPETITIVIDAD PARA MARCAR LOS NIVELES YA
027500*   TOMADOS EN UNA VUELTA DE SELECCION DIRECTA
027600 01  TBL-LIBRO-COMPRA.
027700     05  TBL-LIBRO-COMPRA-ENT OCCURS 100 TIMES
027800             INDEXED BY IX-LIBRO-COMPRA.
027900         10  BKC-PRICE-PER-UNIT   PIC S9(7)V99.
028000         10  BKC-AMOUNT           PIC 9(10).
028100         10  BKC-ORDERS           PIC 9(06).
028200         10  BKC-OUTBID-IND       PIC 9(01).
028300         10  BKC-OUTBID-PRICE     PIC S9(7)V99.
028400         10  BKC-ESCOGIDO-IND     PIC 9(01) COMP.
028500         10  FILLER               PIC X(01).
028600*   MISMO LAYOUT, LADO DE VENTA
028700 01  TBL-LIBRO-VENTA.
028800     05  TBL-LIBRO-VENTA-ENT OCCURS 100 TIMES
028900             INDEXED BY IX-LIBRO-VENTA.
029000         10  BKV-PRICE-PER-UNIT   PIC S9(7)V99.
029100         10  BKV-AMOUNT           PIC 9(10).
029200         10  BKV-ORDERS           PIC 9(06).
029300         10  BKV-OUTBID-IND       PIC 9(01).
029400         10  BKV-OUTBID-PRICE     PIC S9(7)V99.
029500         10  BKV-ESCOGIDO-IND     PIC 9(01) COMP.
029600         10  FILLER               PIC X(01).
029700 01  WKS-LIBRO-TEMP.
029800     05  BKX-PRICE-PER-UNIT-T     PIC S9(7)V99.
029900     05  BKX-AMOUNT-T             PIC 9(10).
030000     05  BKX-ORDERS-T             PIC 9(06).
030100     05  BKX-OUTBID-IND-T         PIC 9(01).
030200     05  BKX-OUTBID-PRICE-T       PIC S9(7)V99.
030300     05  FILLER                   PIC X(01).
030400******************************************************************
030500*       TABLA DE RESULTADOS POR ARTICULO ANALIZADO (U4-U5)       *
030600******************************************************************
030700*   UN RENGLON R6 POR ARTICULO ANALIZADO CON LAS SEIS METRICAS
030800*   DE FLIPEO (BR-4.1 A BR-4.6); CADA METRICA CON SU PROPIO
030900*   INDICADOR -IND PORQUE PUEDE SALIR INDEFINIDA PARA UN
031000*   ARTICULO SIN SUFICIENTE HISTORIA O SIN CRUCE VALIDO
031100 01  TBL-RESULTADOS.
031200     05  TBL-RESULTADOS-ENT OCCURS 500 TIMES
031300             INDEXED BY IX-RESULTADOS.
031400         10  TOP-ITEM-ID          PIC X(32).
031500         10  TOP-PPH-IND          PIC 9(01).
031600         10  TOP-PROFIT-PER-HOUR  PIC S9(9)V99.
031700         10  TOP-COMPETITIVIDAD   PIC 9(03)V9999.
031800         10  TOP-HALFLIFE-IND     PIC 9(01).
031900         10  TOP-PROFIT-HALFLIFE  PIC 9(07)V99.
032000         10  TOP-MINFLIP-IND      PIC 9(01).
032100         10  TOP-MINUTOS-POR-FLIP PIC 9(07)V99.
032200         10  TOP-BUY-ORDER-PRICE  PIC S9(7)V99.
032300         10  TOP-SELL-ORDER-PRICE PIC S9(7)V99.
032400         10  TOP-BUY-ORDER-VOLUME PIC 9(10).
032500         10  TOP-SELL-ORDER-VOLUME PIC 9(10).
032600         10  TOP-INSTA-BUY-VOLUME PIC 9(08)V99.
032700         10  TOP-INSTA-SELL-VOLUME PIC 9(08)V99.
032800         10  TOP-MARGIN           PIC S9(5)V9999.
032900         10  TOP-SCORE-IND        PIC 9(01).
033000         10  TOP-SCORE            PIC S9(9)V99.
033100         10  FILLER               PIC X(01).
033200 01  WKS-RESULTADO-TEMP.
033300     05  TOP-ITEM-ID-T            PIC X(32).
033400     05  TOP-PPH-IND-T            PIC 9(01).
033500     05  TOP-PROFIT-PER-HOUR-T    PIC S9(9)V99.
033600     05  TOP-COMPETITIVIDAD-T     PIC 9(03)V9999.
033700     05  TOP-HALFLIFE-IND-T       PIC 9(01).
033800     05  TOP-PROFIT-HALFLIFE-T    PIC 9(07)V99.
033900     05  TOP-MINFLIP-IND-T        PIC 9(01).
034000     05  TOP-MINUTOS-POR-FLIP-T   PIC 9(07)V99.
034100     05  TOP-BUY-ORDER-PRICE-T    PIC S9(7)V99.
034200     05  TOP-SELL-ORDER-PRICE-T   PIC S9(7)V99.
034300     05  TOP-BUY-ORDER-VOLUME-T   PIC 9(10).
034400     05  TOP-SELL-ORDER-VOLUME-T  PIC 9(10).
034500     05  TOP-INSTA-BUY-VOLUME-T   PIC 9(08)V99.
034600     05  TOP-INSTA-SELL-VOLUME-T  PIC 9(08)V99.
034700     05  TOP-MARGIN-T             PIC S9(5)V9999.
034800     05  TOP-SCORE-IND-T          PIC 9(01).
034900     05  TOP-SCORE-T              PIC S9(9)V99.
035000     05  FILLER                   PIC X(01).
035100******************************************************************
035200*       CAMPOS DE TRABAJO PARA LOS CALCULOS DE U4                *
035300******************************************************************
035400 77  WKS-ITEM-ACTUAL              PIC X(32) VALUE SPACES.
035500 01  WKS-CALCULOS-U4.
035600     05  WKS-SUMA-INSTA-SELL      PIC 9(12) COMP VALUE ZERO.
035700     05  WKS-SUMA-INSTA-BUY       PIC 9(12) COMP VALUE ZERO.
035800     05  WKS-ESPERA-COMPRA        PIC S9(7)V9999 VALUE ZERO.
035900     05  WKS-ESPERA-VENTA         PIC S9(7)V9999 VALUE ZERO.
036000     05  WKS-ESPERA-COMPRA-IND    PIC 9(01) VALUE ZERO.
036100     05  WKS-ESPERA-VENTA-IND     PIC 9(01) VALUE ZERO.
036200     05  WKS-MINUTOS-POR-FLIP     PIC S9(7)V9999 VALUE ZERO.
036300     05  WKS-NUM-FLIPS-HR         PIC S9(7)V9999 VALUE ZERO.
036400     05  WKS-MARGEN-RECIENTE      PIC S9(5)V9999 VALUE ZERO.
036500     05  WKS-MARGEN-RECIENTE-IND  PIC 9(01) VALUE ZERO.
036600     05  WKS-SUMA-MARGEN          PIC S9(7)V9999 VALUE ZERO.
036700     05  WKS-CONT-MARGEN          PIC 9(03) COMP VALUE ZERO.
036800     05  WKS-DIF-SEMANA           PIC S9(13) COMP VALUE ZERO.
036900     05  FILLER                   PIC X(01) VALUE SPACES.
037000 01  WKS-CALCULOS-VIDA-MEDIA.
037100     05  WKS-MIN-ULTIMA           PIC S9(9)V9999 VALUE ZERO.
037200     05  WKS-MIN-MUESTRA          PIC S9(9)V9999 VALUE ZERO.
037300     05  WKS-MINUTOS-TOTALES      PIC S9(9)V9999 VALUE ZERO.
037400     05  WKS-POS-FACTOR           PIC 9V9999 VALUE ZERO.
037500     05  WKS-POS-PESO             PIC 9V9999 VALUE ZERO.
037600     05  WKS-RATE-ACTUAL          PIC S9(3)V9(8) VALUE ZERO.
037700     05  WKS-ELAPSED-MIN          PIC S9(9)V9999 VALUE ZERO.
037800     05  WKS-SUMA-PESO-RATE       PIC S9(3)V9(8) VALUE ZERO.
037900     05  WKS-SUMA-PESO            PIC 9V9999 VALUE ZERO.
038000     05  WKS-CONT-RATES-NO-CERO   PIC 9(01) COMP VALUE ZERO.
038100     05  WKS-AVG-ROC              PIC S9(3)V9(8) VALUE ZERO.
038200     05  FILLER                   PIC X(01) VALUE SPACES.
038300 01  WKS-FECHA-CONVERSION.
038400     05  WKS-FECHA8               PIC 9(08) VALUE ZERO.
038500     05  WKS-FECHA8-R REDEFINES
038600         WKS-FECHA8               PIC 9(04)9(02)9(02).
038700     05  WKS-DIAS-INT             PIC S9(09) COMP VALUE ZERO.
038800     05  WKS-HORA2                PIC 9(02) VALUE ZERO.
038900     05  WKS-MIN2                 PIC 9(02) VALUE ZERO.
039000     05  WKS-SEG2                 PIC 9(02) VALUE ZERO.
039100     05  WKS-MINUTOS-DIA          PIC 9(04)V9999 VALUE ZERO.
039200     05  FILLER                   PIC X(01) VALUE SPACES.
039300******************************************************************
039400*       CAMPOS DE TRABAJO PARA COMPETITIVIDAD (BR-4.4)           *
039500******************************************************************
039600 01  WKS-COMPETITIVIDAD.
039700     05  WKS-SUMA-GAP-COMPRA      PIC S9(9)V99 VALUE ZERO.
039800     05  WKS-CONT-GAP-COMPRA      PIC 9(03) COMP VALUE ZERO.
039900     05  WKS-FACTOR-COMPRA        PIC S9(5)V9999 VALUE ZERO.
040000     05  WKS-SUMA-GAP-VENTA       PIC S9(9)V99 VALUE ZERO.
040100     05  WKS-CONT-GAP-VENTA       PIC 9(03) COMP VALUE ZERO.
040200     05  WKS-FACTOR-VENTA         PIC S9(5)V9999 VALUE ZERO.
040300     05  WKS-MAX-GAP              PIC S9(7)V99 VALUE ZERO.
040400     05  WKS-MAX-GAP-POS          PIC 9(03) COMP VALUE ZERO.
040500     05  WKS-VUELTA-GAP           PIC 9(03) COMP VALUE ZERO.
040600     05  FILLER                   PIC X(01) VALUE SPACES.
040700******************************************************************
040800*       DISPLAYS DE LA ESTADISTICA FINAL                         *
040900******************************************************************
041000 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
041100******************************************************************
041200*       LITERAL DE ENCABEZADO DEL REPORTE DE TOP FLIPS           *
041300******************************************************************
041400 01  WKS-ENCABEZADO-1.
041500     05  FILLER PIC X(132) VALUE
041600     'RANK  ITEM-ID                           PROFIT/HR    MARGIN
041700-    '     MIN/FLIP  HALF-LIFE  COMPET   BUY-PRICE   SELL-PRICE'.
041800 01  WKS-TRAILER-TOPFL.
041900     05  FILLER PIC X(27) VALUE 'COUNT OF PROFITABLE FLIPS: '.
042000     05  WKS-TRAILER-CONTEO PIC ZZZ9.
042100     05  FILLER PIC X(101) VALUE SPACES.
042200      
042300 PROCEDURE DIVISION.
042400******************************************************************
042500*               S E C C I O N    P R I N C I P A L               *
042600*                                                                *
042700*    EL ORDEN DE LOS PASOS SIGUE EXACTAMENTE LA SECUENCIA DE     *
042800*    UNIDADES DE TRABAJO DEL DISENO: U1 FILTRA EL CATALOGO,      *
042900*    U2-U4 TRANSFORMAN HISTORIA Y LIBROS Y CALCULAN LAS METRICAS *
043000*    POR ARTICULO, U5 ORDENA Y EMITE EL REPORTE DE TOP FLIPS.    *
043100*    NO SE USA NINGUN PASO DE JCL INTERMEDIO; TODO CORRE EN UNA  *
043200*    SOLA EJECUCION DE ESTE PROGRAMA, IGUAL QUE LOS DEMAS BATCH  *
043300*    MONOLITICOS DEL DEPARTAMENTO.                               *
043400******************************************************************
043500 000-MAIN SECTION.
043600     PERFORM APERTURA-ARCHIVOS
043700     PERFORM ACEPTA-PARAMETROS
043800     PERFORM FILTRO-BUENOS-PRODUCTOS
043900     PERFORM PROCESA-PRODUCTOS
044000     PERFORM ORDENA-RANKING
044100     PERFORM ESCRIBE-TOP-FLIPS
044200     PERFORM ESTADISTICAS
044300     PERFORM CIERRA-ARCHIVOS
044400     STOP RUN.
044500 000-MAIN-E. EXIT.
044600      
044700******************************************************************
044800*    APERTURA-ARCHIVOS: ABRE LOS TRES ARCHIVOS DE ENTRADA Y LOS  *
044900*    DOS DE SALIDA DE ESTA CORRIDA. CUALQUIER STATUS DISTINTO DE *
045000*    '00' ABORTA EL PROGRAMA CON RETURN-CODE 91 PARA QUE EL JCL  *
045100*    LO MARQUE COMO FALLIDO; NO TIENE CASO SEGUIR SIN UN ARCHIVO.*
045200******************************************************************
045300 APERTURA-ARCHIVOS SECTION.
045400*--> LOS TRES DE ENTRADA SE ABREN DE UNA VEZ; BZSNAPH Y BZBOOKS
045500*    SE VUELVEN A CERRAR Y ABRIR MAS ADELANTE, UNA VEZ POR CADA
045600*    ARTICULO, PORQUE SE RELEEN DESDE EL PRINCIPIO (VER
045700*    CARGA-HISTORIA-ITEM Y CARGA-LIBRO)
045800     OPEN INPUT  BZCATLG BZSNAPH BZBOOKS
045900          OUTPUT BZPHWRK BZTOPFL
046000*--> CUALQUIER STATUS DISTINTO DE '00' ES FATAL; RETURN-CODE 91
046100*    ES EL CODIGO QUE EL JCL DEL DEPARTAMENTO REVISA PARA MARCAR
046200*    EL PASO COMO FALLIDO
046300     IF FS-BZCATLG NOT = '00'
046400        DISPLAY '>>> ERROR AL ABRIR BZCATLG, STATUS: ' FS-BZCATLG
046500        MOVE 91 TO RETURN-CODE
046600        STOP RUN
046700     END-IF
046800     IF FS-BZSNAPH NOT = '00'
046900        DISPLAY '>>> ERROR AL ABRIR BZSNAPH, STATUS: ' FS-BZSNAPH
047000        MOVE 91 TO RETURN-CODE
047100        STOP RUN
047200     END-IF
047300     IF FS-BZBOOKS NOT = '00'
047400        DISPLAY '>>> ERROR AL ABRIR BZBOOKS, STATUS: ' FS-BZBOOKS
047500        MOVE 91 TO RETURN-CODE
047600        STOP RUN
047700     END-IF
047800     IF FS-BZPHWRK NOT = '00'
047900        DISPLAY '>>> ERROR AL ABRIR BZPHWRK, STATUS: ' FS-BZPHWRK
048000        MOVE 91 TO RETURN-CODE
048100        STOP RUN
048200     END-IF
048300     IF FS-BZTOPFL NOT = '00'
048400        DISPLAY '>>> ERROR AL ABRIR BZTOPFL, STATUS: ' FS-BZTOPFL
048500        MOVE 91 TO RETURN-CODE
048600        STOP RUN
048700     END-IF.
048800 APERTURA-ARCHIVOS-E. EXIT.
048900      
049000******************************************************************
049100*    ACEPTA-PARAMETROS: TARJETA DE CONTROL CON LA N SOLICITADA   *
049200*    (BR-5.2 - POR DEFECTO 20, LIMITE 1 A 100)                   *
049300******************************************************************
049400 ACEPTA-PARAMETROS SECTION.
049500*--> SYSIN TRAE UNA SOLA TARJETA CON LA N DEL REPORTE; SI LA
049600*    CORRIDA NO TRAE TARJETA DE CONTROL (CAMPO EN BLANCO/CEROS)
049700*    SE ASUME EL DEFAULT DEL DEPARTAMENTO, QUE ES 20
049800     MOVE ZEROES TO WKS-PARM-N
049900     ACCEPT WKS-PARM-N FROM SYSIN
050000     IF WKS-PARM-N = ZEROES
050100        MOVE 20 TO WKS-PARM-N
050200     END-IF
050300*--> EL TECHO DE 100 EVITA QUE UNA TARJETA MAL PERFORADA PIDA
050400*    MAS RENGLONES DE LOS QUE CABEN EN TBL-RESULTADOS
050500     IF WKS-PARM-N > 100
050600        MOVE 100 TO WKS-PARM-N
050700     END-IF.
050800 ACEPTA-PARAMETROS-E. EXIT.
050900      
051000******************************************************************
051100*    FILTRO-BUENOS-PRODUCTOS (U1 / BR-1.1)                       *
051200*    SOLO ENTRAN A LA CORRIDA LOS ARTICULOS QUE CUMPLEN LAS      *
051300*    CINCO CONDICIONES DE "PRODUCTO BUENO": PRECIOS DE COMPRA Y  *
051400*    VENTA ARRIBA DE 1000, MARGEN BRUTO DE AL MENOS 10000 Y      *
051500*    MOVIMIENTO SEMANAL DE AL MENOS 200 UNIDADES EN AMBOS LADOS. *
051600*    SE RESPETA EL ORDEN DE ENTRADA DEL CATALOGO EN LA TABLA     *
051700*    TBL-BUENOS, SIN REORDENAR NADA EN ESTE PASO.                *
051800******************************************************************
051900 FILTRO-BUENOS-PRODUCTOS SECTION.
052000     PERFORM FILTRO-BUENOS-LEE THRU FILTRO-BUENOS-LEE-E.
052100 FILTRO-BUENOS-PRODUCTOS-E. EXIT.
052200      
052300******************************************************************
052400*    FILTRO-BUENOS-LEE: CICLO DE LECTURA DE BZCATLG HASTA FIN DE *
052500*    ARCHIVO. SE USA GO TO DENTRO DEL RANGO EN VEZ DE UN PERFORM *
052600*    EN LINEA, IGUAL QUE EL RESTO DE LOS CICLOS DE LECTURA DE    *
052700*    ESTE PROGRAMA.                                              *
052800******************************************************************
052900 FILTRO-BUENOS-LEE SECTION.
053000 FILTRO-BUENOS-LEE-CICLO.
053100     IF FIN-CATALOGO
053200        GO TO FILTRO-BUENOS-LEE-E
053300     END-IF
053400     READ BZCATLG NEXT RECORD
053500       AT END
053600          MOVE 1 TO WKS-FIN-CATALOGO
053700       NOT AT END
053800*--> LAS CINCO CONDICIONES DE BR-1.1 VAN JUNTAS EN UN SOLO IF;
053900*    EL MARGEN BRUTO ES BUY MENOS SELL PORQUE BUY-PRICE ES LO
054000*    QUE EL BAZAAR COBRA AL VENDER Y SELL-PRICE LO QUE PAGA
054100*    AL COMPRAR
054200          IF CAT-SELL-PRICE       >= 1000.00   AND
054300             CAT-BUY-PRICE        >= 1000.00   AND
054400             (CAT-BUY-PRICE - CAT-SELL-PRICE) >= 10000.00 AND
054500             CAT-BUY-MOVING-WEEK  >= 200        AND
054600             CAT-SELL-MOVING-WEEK >= 200
054700             IF WKS-CNT-BUENOS < 500
054800                ADD 1 TO WKS-CNT-BUENOS
054900                MOVE CAT-ITEM-ID
055000                     TO GPR-ITEM-ID(WKS-CNT-BUENOS)
055100             END-IF
055200          END-IF
055300     END-READ
055400*--> SIGUE LEYENDO HASTA FIN-CATALOGO; EL GO TO DE ARRIBA DE LA
055500*    PARRAFO ES EL QUE CIERRA EL CICLO
055600     GO TO FILTRO-BUENOS-LEE-CICLO.
055700 FILTRO-BUENOS-LEE-E. EXIT.
055800      
055900******************************************************************
056000*    PROCESA-PRODUCTOS: RECORRE CADA PRODUCTO BUENO (U2-U4)      *
056100*    ESTE ES EL CORAZON DEL PROGRAMA. POR CADA ARTICULO QUE      *
056200*    PASO EL FILTRO DE U1 SE REPITE TODA LA CADENA DE CALCULO:   *
056300*    CARGAR SU HISTORIA DE LA ULTIMA HORA, ORDENARLA, RELLENAR   *
056400*    LOS HUECOS, TRANSFORMARLA A LA PERSPECTIVA R3, CARGAR Y     *
056500*    ORDENAR SUS DOS LADOS DE LIBRO, Y FINALMENTE CALCULAR LAS   *
056600*    SEIS METRICAS DE FLIPEO DE LA SECCION U4.                   *
056700******************************************************************
056800 PROCESA-PRODUCTOS SECTION.
056900     PERFORM PROCESA-PRODUCTOS-ITEM THRU PROCESA-PRODUCTOS-ITEM-E
057000               VARYING WKS-IDX-BUENOS FROM 1 BY 1
057100               UNTIL WKS-IDX-BUENOS > WKS-CNT-BUENOS.
057200 PROCESA-PRODUCTOS-E. EXIT.
057300      
057400******************************************************************
057500*    PROCESA-PRODUCTOS-ITEM: UN ARTICULO BUENO A LA VEZ. SI NO   *
057600*    TRAE RENGLONES DE HISTORIA EN LA ULTIMA HORA NO HAY NADA    *
057700*    QUE CALCULAR Y SE OMITE CON UN DISPLAY DE AVISO (NO ES UN   *
057800*    ERROR, SOLO UN ARTICULO SIN ACTIVIDAD RECIENTE); SI TRAE    *
057900*    HISTORIA SE CORRE LA CADENA COMPLETA DE TRANSFORMACION Y    *
058000*    CALCULO DE METRICAS HASTA GUARDAR SU RENGLON DE RESULTADO.  *
058100******************************************************************
058200 PROCESA-PRODUCTOS-ITEM SECTION.
058300     MOVE GPR-ITEM-ID(WKS-IDX-BUENOS) TO WKS-ITEM-ACTUAL
058400     PERFORM CARGA-HISTORIA-ITEM
058500     IF WKS-CNT-HISTORIA = 0
058600        DISPLAY '*** SE OMITE ' WKS-ITEM-ACTUAL
058700                ' - SIN HISTORIA DE LA ULTIMA HORA'
058800        ADD 1 TO WKS-RECHAZADOS-U4
058900     ELSE
059000        PERFORM ORDENA-HISTORIA
059100        PERFORM RELLENA-HACIA-ADELANTE
059200        PERFORM TRANSFORMA-HISTORIA
059300        PERFORM CARGA-LIBRO
059400        PERFORM ORDENA-LIBRO
059500        PERFORM TRANSFORMA-LIBRO
059600        PERFORM CALCULA-MARGEN-RECIENTE
059700        PERFORM CALCULA-MINUTOS-POR-FLIP
059800        PERFORM CALCULA-GANANCIA-POR-HORA
059900        PERFORM CALCULA-VIDA-MEDIA
060000        PERFORM CALCULA-COMPETITIVIDAD
060100        PERFORM CALCULA-RESUMEN-ACTUAL
060200        PERFORM CALCULA-PUNTAJE
060300        PERFORM GUARDA-RESULTADO
060400     END-IF.
060500 PROCESA-PRODUCTOS-ITEM-E. EXIT.
060600      
060700******************************************************************
060800*    CARGA-HISTORIA-ITEM: LEE BZSNAPH BUSCANDO EL ARTICULO ACTUAL*
060900*    (EL ARCHIVO VIENE AGRUPADO POR ARTICULO, SE RELEE COMPLETO  *
061000*    DESDE EL PRINCIPIO PARA CADA PRODUCTO, IGUAL QUE LOS DEMAS  *
061100*    BATCH DEL DEPARTAMENTO CUANDO NO HAY LLAVE DE ACCESO)       *
061200******************************************************************
061300 CARGA-HISTORIA-ITEM SECTION.
061400     MOVE ZERO TO WKS-CNT-HISTORIA
061500     CLOSE BZSNAPH
061600     OPEN INPUT BZSNAPH
061700     MOVE 0 TO WKS-FIN-SNAPH
061800     PERFORM CARGA-HISTORIA-LEE THRU CARGA-HISTORIA-LEE-E.
061900 CARGA-HISTORIA-ITEM-E. EXIT.
062000      
062100******************************************************************
062200*    CARGA-HISTORIA-LEE: CICLO DE LECTURA DE BZSNAPH PARA EL     *
062300*    ARTICULO ACTUAL. CADA UNO DE LOS SEIS CAMPOS CRUDOS (BUY,   *
062400*    SELL, BUY-VOLUME, SELL-VOLUME, BUY-WEEK, SELL-WEEK) TRAE SU *
062500*    PROPIO INDICADOR DE PRESENCIA, PORQUE LA SNAPSHOT DE CADA   *
062600*    MINUTO PUEDE VENIR INCOMPLETA SI NO HUBO COTIZACION EN ESE  *
062700*    INSTANTE; LA VISTA ALFANUMERICA -X DE CADA CAMPO SE USA     *
062800*    SOLO PARA PROBAR SI VINO EN BLANCO.                         *
062900******************************************************************
063000 CARGA-HISTORIA-LEE SECTION.
063100 CARGA-HISTORIA-LEE-CICLO.
063200     IF FIN-SNAPH
063300        GO TO CARGA-HISTORIA-LEE-E
063400     END-IF
063500     READ BZSNAPH NEXT RECORD
063600       AT END
063700          MOVE 1 TO WKS-FIN-SNAPH
063800       NOT AT END
063900*--> SOLO INTERESA EL ARTICULO ACTUAL; EL TECHO DE 200 RENGLONES
064000*    CUBRE SOBRADAMENTE UNA HORA DE SNAPSHOTS POR MINUTO
064100          IF SNP-ITEM-ID = WKS-ITEM-ACTUAL
064200             AND WKS-CNT-HISTORIA < 200
064300             ADD 1 TO WKS-CNT-HISTORIA
064400             MOVE SNP-TIMESTAMP
064500                  TO HST-TIMESTAMP(WKS-CNT-HISTORIA)
064600*--> CADA CAMPO CRUDO PRUEBA SU PROPIA VISTA -X EN BLANCO PARA
064700*    SABER SI EL MINUTO TRAJO ESE DATO O NO
064800             IF SNP-BUY-X = SPACES
064900                MOVE 0 TO HST-BUY-IND(WKS-CNT-HISTORIA)
065000             ELSE
065100                MOVE 1 TO HST-BUY-IND(WKS-CNT-HISTORIA)
065200                MOVE SNP-BUY TO HST-BUY(WKS-CNT-HISTORIA)
065300             END-IF
065400             IF SNP-SELL-X = SPACES
065500                MOVE 0 TO HST-SELL-IND(WKS-CNT-HISTORIA)
065600             ELSE
065700                MOVE 1 TO HST-SELL-IND(WKS-CNT-HISTORIA)
065800                MOVE SNP-SELL TO HST-SELL(WKS-CNT-HISTORIA)
065900             END-IF
066000             IF SNP-BUY-VOLUME-X = SPACES
066100                MOVE 0 TO HST-BUY-VOL-IND(WKS-CNT-HISTORIA)
066200             ELSE
066300                MOVE 1 TO HST-BUY-VOL-IND(WKS-CNT-HISTORIA)
066400                MOVE SNP-BUY-VOLUME
066500                     TO HST-BUY-VOLUME(WKS-CNT-HISTORIA)
066600             END-IF
066700             IF SNP-SELL-VOLUME-X = SPACES
066800                MOVE 0 TO HST-SELL-VOL-IND(WKS-CNT-HISTORIA)
066900             ELSE
067000                MOVE 1 TO HST-SELL-VOL-IND(WKS-CNT-HISTORIA)
067100                MOVE SNP-SELL-VOLUME
067200                     TO HST-SELL-VOLUME(WKS-CNT-HISTORIA)
067300             END-IF
067400             IF SNP-BUY-MOVING-WEEK-X = SPACES
067500                MOVE 0 TO HST-BUY-WEEK-IND(WKS-CNT-HISTORIA)
067600             ELSE
067700                MOVE 1 TO HST-BUY-WEEK-IND(WKS-CNT-HISTORIA)
067800                MOVE SNP-BUY-MOVING-WEEK
067900                     TO HST-BUY-WEEK(WKS-CNT-HISTORIA)
068000             END-IF
068100             IF SNP-SELL-MOVING-WEEK-X = SPACES
068200                MOVE 0 TO HST-SELL-WEEK-IND(WKS-CNT-HISTORIA)
068300             ELSE
068400                MOVE 1 TO HST-SELL-WEEK-IND(WKS-CNT-HISTORIA)
068500                MOVE SNP-SELL-MOVING-WEEK
068600                     TO HST-SELL-WEEK(WKS-CNT-HISTORIA)
068700             END-IF
068800          END-IF
068900     END-READ
069000*--> SIGUE LEYENDO HASTA FIN-SNAPH
069100     GO TO CARGA-HISTORIA-LEE-CICLO.
069200 CARGA-HISTORIA-LEE-E. EXIT.
069300      
069400******************************************************************
069500*    ORDENA-HISTORIA: ASCENDENTE POR TIMESTAMP (BR-2.1)          *
069600*    INSERCION DIRECTA, IGUAL QUE LAS DEMAS TABLAS DEL           *
069700*    DEPARTAMENTO, SIN USAR EL VERBO SORT                        *
069800******************************************************************
069900 ORDENA-HISTORIA SECTION.
070000     IF WKS-CNT-HISTORIA > 1
070100        PERFORM ORDENA-HISTORIA-ITEM THRU ORDENA-HISTORIA-ITEM-E
070200                  VARYING WKS-I FROM 2 BY 1
070300                  UNTIL WKS-I > WKS-CNT-HISTORIA
070400     END-IF.
070500 ORDENA-HISTORIA-E. EXIT.
070600      
070700******************************************************************
070800*    ORDENA-HISTORIA-ITEM: TOMA EL RENGLON WKS-I, LO SACA A LA   *
070900*    TEMPORAL Y DESLIZA HACIA ARRIBA LOS RENGLONES ANTERIORES    *
071000*    QUE TENGAN TIMESTAMP MAYOR, PARA LUEGO INSERTARLO EN SU     *
071100*    POSICION FINAL WKS-J. ES LA MISMA MECANICA DE INSERCION     *
071200*    DIRECTA QUE USAN LAS DEMAS TABLAS DE ESTE PROGRAMA.         *
071300******************************************************************
071400 ORDENA-HISTORIA-ITEM SECTION.
071500     MOVE TBL-HISTORIA-ENT(WKS-I) TO WKS-HST-TEMP
071600     MOVE WKS-I TO WKS-J
071700     PERFORM ORDENA-HISTORIA-DESLIZA
071800             THRU ORDENA-HISTORIA-DESLIZA-E
071900     MOVE WKS-HST-TEMP TO TBL-HISTORIA-ENT(WKS-J).
072000 ORDENA-HISTORIA-ITEM-E. EXIT.
072100      
072200******************************************************************
072300*    ORDENA-HISTORIA-DESLIZA: CICLO DE DESLIZAMIENTO HACIA ABAJO *
072400*    DE LOS RENGLONES QUE QUEDAN FUERA DE ORDEN, HASTA ENCONTRAR *
072500*    EL PUNTO DONDE ENCAJA EL TIMESTAMP QUE SE ESTA INSERTANDO.  *
072600******************************************************************
072700 ORDENA-HISTORIA-DESLIZA SECTION.
072800 ORDENA-HISTORIA-DESLIZA-CICLO.
072900     IF WKS-J < 2 OR
073000        HST-TIMESTAMP(WKS-J - 1) NOT > HST-TIMESTAMP-T
073100        GO TO ORDENA-HISTORIA-DESLIZA-E
073200     END-IF
073300     MOVE TBL-HISTORIA-ENT(WKS-J - 1)
073400          TO TBL-HISTORIA-ENT(WKS-J)
073500     SUBTRACT 1 FROM WKS-J
073600     GO TO ORDENA-HISTORIA-DESLIZA-CICLO.
073700 ORDENA-HISTORIA-DESLIZA-E. EXIT.
073800      
073900******************************************************************
074000*    RELLENA-HACIA-ADELANTE (BR-2.2) - UNA VEZ ORDENADA LA       *
074100*    HISTORIA, CUALQUIER CAMPO QUE NO VINO EN UN MINUTO SE LLENA *
074200*    CON EL VALOR DEL MINUTO ANTERIOR SI ESE SI LO TENIA. EL     *
074300*    PRIMER RENGLON NUNCA SE RELLENA (TICKET BZ-0033 CORRIGIO    *
074400*    UN CASO DONDE EL PRIMER RENGLON VENIA VACIO Y SE QUEDABA    *
074500*    SIN VALOR PARA SIEMPRE).                                    *
074600******************************************************************
074700 RELLENA-HACIA-ADELANTE SECTION.
074800     PERFORM RELLENA-HACIA-ADELANTE-ITEM
074900             THRU RELLENA-HACIA-ADELANTE-ITEM-E
075000             VARYING WKS-I FROM 2 BY 1
075100             UNTIL WKS-I > WKS-CNT-HISTORIA.
075200 RELLENA-HACIA-ADELANTE-E. EXIT.
075300      
075400******************************************************************
075500*    RELLENA-HACIA-ADELANTE-ITEM: LOS SEIS CAMPOS SE RELLENAN    *
075600*    CADA UNO POR SU PROPIO INDICADOR, DE FORMA INDEPENDIENTE,   *
075700*    PORQUE PUEDE FALTAR UNO SOLO DE ELLOS EN UN MINUTO DADO.    *
075800******************************************************************
075900 RELLENA-HACIA-ADELANTE-ITEM SECTION.
076000*--> SOLO SE RELLENA CUANDO EL RENGLON ACTUAL VINO VACIO Y EL
076100*    ANTERIOR SI TENIA VALOR; SI AMBOS ESTAN VACIOS SE QUEDA
076200*    VACIO, NO SE ARRASTRA UN HUECO DE VARIOS MINUTOS HACIA
076300*    ATRAS DE SU ORIGEN
076400        IF HST-BUY-IND(WKS-I) = 0 AND HST-BUY-IND(WKS-I - 1) = 1
076500           MOVE 1 TO HST-BUY-IND(WKS-I)
076600           MOVE HST-BUY(WKS-I - 1) TO HST-BUY(WKS-I)
076700        END-IF
076800        IF HST-SELL-IND(WKS-I) = 0 AND HST-SELL-IND(WKS-I - 1) = 1
076900           MOVE 1 TO HST-SELL-IND(WKS-I)
077000           MOVE HST-SELL(WKS-I - 1) TO HST-SELL(WKS-I)
077100        END-IF
077200        IF HST-BUY-VOL-IND(WKS-I) = 0 AND
077300           HST-BUY-VOL-IND(WKS-I - 1) = 1
077400           MOVE 1 TO HST-BUY-VOL-IND(WKS-I)
077500           MOVE HST-BUY-VOLUME(WKS-I - 1) TO HST-BUY-VOLUME(WKS-I)
077600        END-IF
077700        IF HST-SELL-VOL-IND(WKS-I) = 0 AND
077800           HST-SELL-VOL-IND(WKS-I - 1) = 1
077900           MOVE 1 TO HST-SELL-VOL-IND(WKS-I)
078000           MOVE HST-SELL-VOLUME(WKS-I - 1)
078100                TO HST-SELL-VOLUME(WKS-I)
078200        END-IF
078300        IF HST-BUY-WEEK-IND(WKS-I) = 0 AND
078400           HST-BUY-WEEK-IND(WKS-I - 1) = 1
078500           MOVE 1 TO HST-BUY-WEEK-IND(WKS-I)
078600           MOVE HST-BUY-WEEK(WKS-I - 1) TO HST-BUY-WEEK(WKS-I)
078700        END-IF
078800        IF HST-SELL-WEEK-IND(WKS-I) = 0 AND
078900           HST-SELL-WEEK-IND(WKS-I - 1) = 1
079000           MOVE 1 TO HST-SELL-WEEK-IND(WKS-I)
079100           MOVE HST-SELL-WEEK(WKS-I - 1) TO HST-SELL-WEEK(WKS-I)
079200        END-IF.
079300 RELLENA-HACIA-ADELANTE-ITEM-E. EXIT.
079400      
079500******************************************************************
079600*    TRANSFORMA-HISTORIA: CRUCE R2-R3, MARGEN (BR-2.3) Y         *
079700*    VOLUMENES INSTANTANEOS POR INTERVALO (BR-2.4)               *
079800*    EL RESULTADO DE ESTE PASO ES EL RENGLON R3 DE CADA MINUTO,  *
079900*    QUE SE DEJA ESCRITO EN BZPHWRK PARA QUE BZFLPQRY LO PUEDA   *
080000*    CONSULTAR DESPUES POR ARTICULO (TICKET BZ-0082).            *
080100******************************************************************
080200 TRANSFORMA-HISTORIA SECTION.
080300     PERFORM TRANSFORMA-HISTORIA-ITEM
080400             THRU TRANSFORMA-HISTORIA-ITEM-E
080500             VARYING WKS-I FROM 1 BY 1
080600             UNTIL WKS-I > WKS-CNT-HISTORIA.
080700 TRANSFORMA-HISTORIA-E. EXIT.
080800      
080900******************************************************************
081000*    TRANSFORMA-HISTORIA-ITEM: UN RENGLON DE HISTORIA A LA VEZ.  *
081100*    PRIMERO EL CRUCE DE PERSPECTIVA (LO QUE EL CATALOGO LLAMA   *
081200*    "SELL" ES EL PRECIO AL QUE EL BAZAAR COMPRA, Y VICEVERSA),  *
081300*    LUEGO EL MARGEN DESPUES DE IMPUESTOS (BR-2.3, SE REDONDEA A *
081400*    4 DECIMALES DESDE EL TICKET BZ-0058 QUE PIDIO CONTADURIA),  *
081500*    Y POR ULTIMO LOS VOLUMENES INSTANTANEOS DEL INTERVALO       *
081600*    (BR-2.4), QUE SALEN DE LA DIFERENCIA ABSOLUTA ENTRE EL      *
081700*    MOVIMIENTO SEMANAL DE ESTE MINUTO Y EL DEL MINUTO ANTERIOR; *
081800*    EL PRIMER RENGLON DE LA HISTORIA NO TIENE MINUTO ANTERIOR   *
081900*    ASI QUE SUS VOLUMENES INSTANTANEOS QUEDAN INDEFINIDOS.      *
082000******************************************************************
082100 TRANSFORMA-HISTORIA-ITEM SECTION.
082200        MOVE HST-TIMESTAMP(WKS-I) TO PHR-TIMESTAMP(WKS-I)
082300*--> CRUCE DE PERSPECTIVA: SELL CRUDO ES BUY-ORDER-PRICE
082400        MOVE HST-SELL-IND(WKS-I) TO PHR-BUY-PRICE-IND(WKS-I)
082500        MOVE HST-SELL(WKS-I)     TO PHR-BUY-ORDER-PRICE(WKS-I)
082600*--> CRUCE DE PERSPECTIVA: BUY CRUDO ES SELL-ORDER-PRICE
082700        MOVE HST-BUY-IND(WKS-I)  TO PHR-SELL-PRICE-IND(WKS-I)
082800        MOVE HST-BUY(WKS-I)      TO PHR-SELL-ORDER-PRICE(WKS-I)
082900*--> CRUCE DE PERSPECTIVA EN VOLUMENES DE LIBRO
083000        MOVE HST-SELL-VOL-IND(WKS-I) TO PHR-BUY-VOL-IND(WKS-I)
083100        MOVE HST-SELL-VOLUME(WKS-I)  TO PHR-BUY-ORDER-VOLUME(WKS-I)
083200        MOVE HST-BUY-VOL-IND(WKS-I)  TO PHR-SELL-VOL-IND(WKS-I)
083300        MOVE HST-BUY-VOLUME(WKS-I)   TO PHR-SELL-ORDER-VOLUME(WKS-I)
083400*--> LOS VOLUMENES SEMANALES NO CAMBIAN DE PERSPECTIVA
083500        MOVE HST-BUY-WEEK-IND(WKS-I)  TO PHR-BUY-WEEK-IND(WKS-I)
083600        MOVE HST-BUY-WEEK(WKS-I)      TO PHR-INSTA-BUY-WEEK(WKS-I)
083700        MOVE HST-SELL-WEEK-IND(WKS-I) TO PHR-SELL-WEEK-IND(WKS-I)
083800        MOVE HST-SELL-WEEK(WKS-I)     TO PHR-INSTA-SELL-WEEK(WKS-I)
083900*--> MARGEN DESPUES DE IMPUESTOS (BR-2.3)
084000        IF PHR-BUY-PRICE-IND(WKS-I) = 1 AND
084100           PHR-SELL-PRICE-IND(WKS-I) = 1
084200           MOVE 1 TO PHR-MARGIN-IND(WKS-I)
084300           COMPUTE PHR-MARGIN(WKS-I) ROUNDED =
084400                  (PHR-SELL-ORDER-PRICE(WKS-I) -
084500                   PHR-BUY-ORDER-PRICE(WKS-I)) * 0.98875
084600        ELSE
084700           MOVE 0 TO PHR-MARGIN-IND(WKS-I)
084800           MOVE 0 TO PHR-MARGIN(WKS-I)
084900        END-IF
085000*--> VOLUMENES INSTANTANEOS DEL INTERVALO (BR-2.4)
085100        IF WKS-I = 1
085200           MOVE 0 TO PHR-INSTA-BUY-IND(WKS-I)
085300           MOVE 0 TO PHR-INSTA-BUY-VOLUME(WKS-I)
085400           MOVE 0 TO PHR-INSTA-SELL-IND(WKS-I)
085500           MOVE 0 TO PHR-INSTA-SELL-VOLUME(WKS-I)
085600        ELSE
085700           IF PHR-BUY-WEEK-IND(WKS-I) = 1 AND
085800              PHR-BUY-WEEK-IND(WKS-I - 1) = 1
085900              COMPUTE WKS-DIF-SEMANA =
086000                    PHR-INSTA-BUY-WEEK(WKS-I) -
086100                    PHR-INSTA-BUY-WEEK(WKS-I - 1)
086200              IF WKS-DIF-SEMANA < 0
086300                 COMPUTE WKS-DIF-SEMANA = WKS-DIF-SEMANA * -1
086400              END-IF
086500              MOVE 1 TO PHR-INSTA-BUY-IND(WKS-I)
086600              MOVE WKS-DIF-SEMANA TO PHR-INSTA-BUY-VOLUME(WKS-I)
086700           ELSE
086800              MOVE 0 TO PHR-INSTA-BUY-IND(WKS-I)
086900              MOVE 0 TO PHR-INSTA-BUY-VOLUME(WKS-I)
087000           END-IF
087100           IF PHR-SELL-WEEK-IND(WKS-I) = 1 AND
087200              PHR-SELL-WEEK-IND(WKS-I - 1) = 1
087300              COMPUTE WKS-DIF-SEMANA =
087400                    PHR-INSTA-SELL-WEEK(WKS-I) -
087500                    PHR-INSTA-SELL-WEEK(WKS-I - 1)
087600              IF WKS-DIF-SEMANA < 0
087700                 COMPUTE WKS-DIF-SEMANA = WKS-DIF-SEMANA * -1
087800              END-IF
087900              MOVE 1 TO PHR-INSTA-SELL-IND(WKS-I)
088000              MOVE WKS-DIF-SEMANA TO PHR-INSTA-SELL-VOLUME(WKS-I)
088100           ELSE
088200              MOVE 0 TO PHR-INSTA-SELL-IND(WKS-I)
088300              MOVE 0 TO PHR-INSTA-SELL-VOLUME(WKS-I)
088400           END-IF
088500        END-IF
088600*--> SE DEJA EL RENGLON LISTO EN BZPHWRK PARA BZFLPQRY
088700        MOVE WKS-ITEM-ACTUAL     TO PHR-ITEM-ID
088800        MOVE PHR-TIMESTAMP(WKS-I)  TO PHR-TIMESTAMP
088900        MOVE PHR-BUY-PRICE-IND(WKS-I) TO PHR-BUY-PRICE-IND
089000        MOVE PHR-BUY-ORDER-PRICE(WKS-I) TO PHR-BUY-ORDER-PRICE
089100        MOVE PHR-SELL-PRICE-IND(WKS-I) TO PHR-SELL-PRICE-IND
089200        MOVE PHR-SELL-ORDER-PRICE(WKS-I) TO PHR-SELL-ORDER-PRICE
089300        MOVE PHR-BUY-VOL-IND(WKS-I) TO PHR-BUY-VOL-IND
089400        MOVE PHR-BUY-ORDER-VOLUME(WKS-I) TO PHR-BUY-ORDER-VOLUME
089500        MOVE PHR-SELL-VOL-IND(WKS-I) TO PHR-SELL-VOL-IND
089600        MOVE PHR-SELL-ORDER-VOLUME(WKS-I) TO PHR-SELL-ORDER-VOLUME
089700        MOVE PHR-INSTA-BUY-IND(WKS-I) TO PHR-INSTA-BUY-IND
089800        MOVE PHR-INSTA-BUY-VOLUME(WKS-I) TO PHR-INSTA-BUY-VOLUME
089900        MOVE PHR-INSTA-SELL-IND(WKS-I) TO PHR-INSTA-SELL-IND
090000        MOVE PHR-INSTA-SELL-VOLUME(WKS-I) TO PHR-INSTA-SELL-VOLUME
090100        MOVE PHR-BUY-WEEK-IND(WKS-I) TO PHR-BUY-WEEK-IND
090200        MOVE PHR-INSTA-BUY-WEEK(WKS-I) TO PHR-INSTA-BUY-WEEK
090300        MOVE PHR-SELL-WEEK-IND(WKS-I) TO PHR-SELL-WEEK-IND
090400        MOVE PHR-INSTA-SELL-WEEK(WKS-I) TO PHR-INSTA-SELL-WEEK
090500        MOVE PHR-MARGIN-IND(WKS-I) TO PHR-MARGIN-IND
090600        MOVE PHR-MARGIN(WKS-I) TO PHR-MARGIN
090700        WRITE REG-BZR3ROW
090800        IF FS-BZPHWRK NOT = '00'
090900           DISPLAY 'ERROR AL ESCRIBIR BZPHWRK, STATUS: '
091000                   FS-BZPHWRK
091100        ELSE
091200           ADD 1 TO WKS-ESCRITOS-BZPHWRK
091300        END-IF.
091400 TRANSFORMA-HISTORIA-ITEM-E. EXIT.
091500      
091600******************************************************************
091700*    CARGA-LIBRO: LEE BZBOOKS DE LOS DOS LADOS DEL ARTICULO (U3) *
091800*    AL IGUAL QUE CARGA-HISTORIA-ITEM, BZBOOKS SE RELEE DESDE EL *
091900*    PRINCIPIO PARA CADA ARTICULO PORQUE NO HAY LLAVE DE ACCESO  *
092000*    POR ITEM-ID; LOS NIVELES DE COMPRA Y DE VENTA SE SEPARAN EN *
092100*    DOS TABLAS DISTINTAS EN LA MISMA PASADA.                    *
092200******************************************************************
092300 CARGA-LIBRO SECTION.
092400     MOVE ZERO TO WKS-CNT-LIBRO-COMPRA WKS-CNT-LIBRO-VENTA
092500     CLOSE BZBOOKS
092600     OPEN INPUT BZBOOKS
092700     MOVE 0 TO WKS-FIN-BOOKS
092800     PERFORM CARGA-LIBRO-LEE THRU CARGA-LIBRO-LEE-E.
092900 CARGA-LIBRO-E. EXIT.
093000      
093100******************************************************************
093200*    CARGA-LIBRO-LEE: CICLO DE LECTURA DE BZBOOKS. CADA RENGLON  *
093300*    DEL ARTICULO ACTUAL SE CLASIFICA POR SU LADO (88-LEVELS     *
093400*    BKL-LADO-COMPRA / BKL-LADO-VENTA DE LA COPY) Y SE AGREGA A  *
093500*    LA TABLA QUE LE CORRESPONDE.                                *
093600******************************************************************
093700 CARGA-LIBRO-LEE SECTION.
093800 CARGA-LIBRO-LEE-CICLO.
093900     IF FIN-BOOKS
094000        GO TO CARGA-LIBRO-LEE-E
094100     END-IF
094200     READ BZBOOKS NEXT RECORD
094300       AT END
094400          MOVE 1 TO WKS-FIN-BOOKS
094500       NOT AT END
094600*--> IGUAL QUE EN BZSNAPH, SOLO SE TOMA EL ARTICULO ACTUAL; EL
094700*    88-LEVEL DE LA COPY DICE DE QUE LADO ES CADA NIVEL
094800          IF BKL-ITEM-ID = WKS-ITEM-ACTUAL
094900             IF BKL-LADO-COMPRA AND WKS-CNT-LIBRO-COMPRA < 100
095000                ADD 1 TO WKS-CNT-LIBRO-COMPRA
095100                MOVE BKL-PRICE-PER-UNIT TO
095200                     BKC-PRICE-PER-UNIT(WKS-CNT-LIBRO-COMPRA)
095300                MOVE BKL-AMOUNT TO
095400                     BKC-AMOUNT(WKS-CNT-LIBRO-COMPRA)
095500                MOVE BKL-ORDERS TO
095600                     BKC-ORDERS(WKS-CNT-LIBRO-COMPRA)
095700                MOVE 0 TO
095800                     BKC-OUTBID-IND(WKS-CNT-LIBRO-COMPRA)
095900             END-IF
096000             IF BKL-LADO-VENTA AND WKS-CNT-LIBRO-VENTA < 100
096100                ADD 1 TO WKS-CNT-LIBRO-VENTA
096200                MOVE BKL-PRICE-PER-UNIT TO
096300                     BKV-PRICE-PER-UNIT(WKS-CNT-LIBRO-VENTA)
096400                MOVE BKL-AMOUNT TO
096500                     BKV-AMOUNT(WKS-CNT-LIBRO-VENTA)
096600                MOVE BKL-ORDERS TO
096700                     BKV-ORDERS(WKS-CNT-LIBRO-VENTA)
096800                MOVE 0 TO
096900                     BKV-OUTBID-IND(WKS-CNT-LIBRO-VENTA)
097000             END-IF
097100          END-IF
097200     END-READ
097300*--> SIGUE LEYENDO HASTA FIN-BOOKS
097400     GO TO CARGA-LIBRO-LEE-CICLO.
097500 CARGA-LIBRO-LEE-E. EXIT.
097600      
097700******************************************************************
097800*    ORDENA-LIBRO: ASCENDENTE POR PRICE-PER-UNIT (U3 PASO 2)     *
097900*    CADA LADO DEL LIBRO SE ORDENA POR SEPARADO, CON LA MISMA    *
098000*    INSERCION DIRECTA USADA EN ORDENA-HISTORIA Y ORDENA-RANKING,*
098100*    PARA QUE TRANSFORMA-LIBRO PUEDA CALCULAR EL OUT-BID-PRICE   *
098200*    DE CADA NIVEL CONTRA EL NIVEL INMEDIATO ANTERIOR.           *
098300******************************************************************
098400 ORDENA-LIBRO SECTION.
098500     IF WKS-CNT-LIBRO-COMPRA > 1
098600        PERFORM ORDENA-LIBRO-COMPRA-ITEM
098700                THRU ORDENA-LIBRO-COMPRA-ITEM-E
098800                VARYING WKS-I FROM 2 BY 1
098900                UNTIL WKS-I > WKS-CNT-LIBRO-COMPRA
099000     END-IF
099100     IF WKS-CNT-LIBRO-VENTA > 1
099200        PERFORM ORDENA-LIBRO-VENTA-ITEM
099300                THRU ORDENA-LIBRO-VENTA-ITEM-E
099400                VARYING WKS-I FROM 2 BY 1
099500                UNTIL WKS-I > WKS-CNT-LIBRO-VENTA
099600     END-IF.
099700 ORDENA-LIBRO-E. EXIT.
099800      
099900******************************************************************
100000*    ORDENA-LIBRO-COMPRA-ITEM / ORDENA-LIBRO-COMPRA-DESLIZA:     *
100100*    INSERCION DIRECTA DEL LADO DE COMPRA, MISMA MECANICA QUE    *
100200*    ORDENA-HISTORIA-ITEM / ORDENA-HISTORIA-DESLIZA.             *
100300******************************************************************
100400 ORDENA-LIBRO-COMPRA-ITEM SECTION.
100500     MOVE BKC-PRICE-PER-UNIT(WKS-I) TO BKX-PRICE-PER-UNIT-T
100600     MOVE BKC-AMOUNT(WKS-I)         TO BKX-AMOUNT-T
100700     MOVE BKC-ORDERS(WKS-I)         TO BKX-ORDERS-T
100800     MOVE WKS-I TO WKS-J
100900     PERFORM ORDENA-LIBRO-COMPRA-DESLIZA
101000             THRU ORDENA-LIBRO-COMPRA-DESLIZA-E
101100     MOVE BKX-PRICE-PER-UNIT-T TO BKC-PRICE-PER-UNIT(WKS-J)
101200     MOVE BKX-AMOUNT-T         TO BKC-AMOUNT(WKS-J)
101300     MOVE BKX-ORDERS-T         TO BKC-ORDERS(WKS-J).
101400 ORDENA-LIBRO-COMPRA-ITEM-E. EXIT.
101500      
101600 ORDENA-LIBRO-COMPRA-DESLIZA SECTION.
101700 ORDENA-LIBRO-COMPRA-DESLIZA-CICLO.
101800     IF WKS-J < 2 OR
101900        BKC-PRICE-PER-UNIT(WKS-J - 1) NOT > BKX-PRICE-PER-UNIT-T
102000        GO TO ORDENA-LIBRO-COMPRA-DESLIZA-E
102100     END-IF
102200     MOVE BKC-PRICE-PER-UNIT(WKS-J - 1) TO
102300          BKC-PRICE-PER-UNIT(WKS-J)
102400     MOVE BKC-AMOUNT(WKS-J - 1) TO BKC-AMOUNT(WKS-J)
102500     MOVE BKC-ORDERS(WKS-J - 1) TO BKC-ORDERS(WKS-J)
102600     SUBTRACT 1 FROM WKS-J
102700     GO TO ORDENA-LIBRO-COMPRA-DESLIZA-CICLO.
102800 ORDENA-LIBRO-COMPRA-DESLIZA-E. EXIT.
102900      
103000******************************************************************
103100*    ORDENA-LIBRO-VENTA-ITEM / ORDENA-LIBRO-VENTA-DESLIZA:       *
103200*    LA MISMA MECANICA DE INSERCION, AHORA PARA EL LADO DE VENTA.*
103300******************************************************************
103400 ORDENA-LIBRO-VENTA-ITEM SECTION.
103500     MOVE BKV-PRICE-PER-UNIT(WKS-I) TO BKX-PRICE-PER-UNIT-T
103600     MOVE BKV-AMOUNT(WKS-I)         TO BKX-AMOUNT-T
103700     MOVE BKV-ORDERS(WKS-I)         TO BKX-ORDERS-T
103800     MOVE WKS-I TO WKS-J
103900     PERFORM ORDENA-LIBRO-VENTA-DESLIZA
104000             THRU ORDENA-LIBRO-VENTA-DESLIZA-E
104100     MOVE BKX-PRICE-PER-UNIT-T TO BKV-PRICE-PER-UNIT(WKS-J)
104200     MOVE BKX-AMOUNT-T         TO BKV-AMOUNT(WKS-J)
104300     MOVE BKX-ORDERS-T         TO BKV-ORDERS(WKS-J).
104400 ORDENA-LIBRO-VENTA-ITEM-E. EXIT.
104500      
104600 ORDENA-LIBRO-VENTA-DESLIZA SECTION.
104700 ORDENA-LIBRO-VENTA-DESLIZA-CICLO.
104800     IF WKS-J < 2 OR
104900        BKV-PRICE-PER-UNIT(WKS-J - 1) NOT > BKX-PRICE-PER-UNIT-T
105000        GO TO ORDENA-LIBRO-VENTA-DESLIZA-E
105100     END-IF
105200     MOVE BKV-PRICE-PER-UNIT(WKS-J - 1) TO
105300          BKV-PRICE-PER-UNIT(WKS-J)
105400     MOVE BKV-AMOUNT(WKS-J - 1) TO BKV-AMOUNT(WKS-J)
105500     MOVE BKV-ORDERS(WKS-J - 1) TO BKV-ORDERS(WKS-J)
105600     SUBTRACT 1 FROM WKS-J
105700     GO TO ORDENA-LIBRO-VENTA-DESLIZA-CICLO.
105800 ORDENA-LIBRO-VENTA-DESLIZA-E. EXIT.
105900      
106000******************************************************************
106100*    TRANSFORMA-LIBRO: OUT-BID-PRICE DE CADA NIVEL (U3 PASO 3)   *
106200*    UNA VEZ ORDENADO CADA LADO, EL PRIMER NIVEL (EL MAS BARATO  *
106300*    PARA SUPERARLO) NO TIENE UN NIVEL ANTERIOR CONTRA QUIEN     *
106400*    COMPARARSE Y SU OUT-BID-PRICE QUEDA INDEFINIDO; LOS DEMAS   *
106500*    NIVELES LLEVAN LA DIFERENCIA CONTRA EL NIVEL INMEDIATO      *
106600*    ANTERIOR DE SU MISMO LADO.                                  *
106700******************************************************************
106800 TRANSFORMA-LIBRO SECTION.
106900     PERFORM TRANSFORMA-LIBRO-COMPRA-ITEM
107000             THRU TRANSFORMA-LIBRO-COMPRA-ITEM-E
107100             VARYING WKS-I FROM 1 BY 1
107200             UNTIL WKS-I > WKS-CNT-LIBRO-COMPRA
107300     PERFORM TRANSFORMA-LIBRO-VENTA-ITEM
107400             THRU TRANSFORMA-LIBRO-VENTA-ITEM-E
107500             VARYING WKS-I FROM 1 BY 1
107600             UNTIL WKS-I > WKS-CNT-LIBRO-VENTA.
107700 TRANSFORMA-LIBRO-E. EXIT.
107800      
107900******************************************************************
108000*    TRANSFORMA-LIBRO-COMPRA-ITEM: UN NIVEL DEL LADO DE COMPRA.  *
108100******************************************************************
108200 TRANSFORMA-LIBRO-COMPRA-ITEM SECTION.
108300     IF WKS-I = 1
108400        MOVE 0 TO BKC-OUTBID-IND(WKS-I)
108500     ELSE
108600        MOVE 1 TO BKC-OUTBID-IND(WKS-I)
108700        COMPUTE BKC-OUTBID-PRICE(WKS-I) =
108800               BKC-PRICE-PER-UNIT(WKS-I) -
108900               BKC-PRICE-PER-UNIT(WKS-I - 1)
109000     END-IF.
109100 TRANSFORMA-LIBRO-COMPRA-ITEM-E. EXIT.
109200      
109300******************************************************************
109400*    TRANSFORMA-LIBRO-VENTA-ITEM: UN NIVEL DEL LADO DE VENTA.    *
109500******************************************************************
109600 TRANSFORMA-LIBRO-VENTA-ITEM SECTION.
109700     IF WKS-I = 1
109800        MOVE 0 TO BKV-OUTBID-IND(WKS-I)
109900     ELSE
110000        MOVE 1 TO BKV-OUTBID-IND(WKS-I)
110100        COMPUTE BKV-OUTBID-PRICE(WKS-I) =
110200               BKV-PRICE-PER-UNIT(WKS-I) -
110300               BKV-PRICE-PER-UNIT(WKS-I - 1)
110400     END-IF.
110500 TRANSFORMA-LIBRO-VENTA-ITEM-E. EXIT.
110600      
110700******************************************************************
110800*    CALCULA-MARGEN-RECIENTE: PROMEDIO DEL MARGEN EN LOS         *
110900*    ULTIMOS 6 RENGLONES (USADO EN BR-4.2 Y BR-4.3)              *
111000*    SI LA HISTORIA TIENE MENOS DE 6 RENGLONES SE PROMEDIA LA    *
111100*    QUE HAYA DESDE EL PRINCIPIO; LOS RENGLONES CON MARGEN       *
111200*    INDEFINIDO (AMBOS LADOS DEL LIBRO NUNCA COTIZARON JUNTOS EN *
111300*    ESE MINUTO) NO ENTRAN AL PROMEDIO.                          *
111400******************************************************************
111500 CALCULA-MARGEN-RECIENTE SECTION.
111600     MOVE ZERO TO WKS-SUMA-MARGEN WKS-CONT-MARGEN
111700     IF WKS-CNT-HISTORIA > 6
111800        MOVE WKS-CNT-HISTORIA - 5 TO WKS-I
111900     ELSE
112000        MOVE 1 TO WKS-I
112100     END-IF
112200     PERFORM CALCULA-MARGEN-RECIENTE-SUMA
112300             THRU CALCULA-MARGEN-RECIENTE-SUMA-E
112400             VARYING WKS-I FROM WKS-I BY 1
112500             UNTIL WKS-I > WKS-CNT-HISTORIA
112600     IF WKS-CONT-MARGEN = 0
112700        MOVE 0 TO WKS-MARGEN-RECIENTE-IND
112800        MOVE 0 TO WKS-MARGEN-RECIENTE
112900     ELSE
113000        MOVE 1 TO WKS-MARGEN-RECIENTE-IND
113100        COMPUTE WKS-MARGEN-RECIENTE ROUNDED =
113200               WKS-SUMA-MARGEN / WKS-CONT-MARGEN
113300     END-IF.
113400 CALCULA-MARGEN-RECIENTE-E. EXIT.
113500      
113600*    SUMA UN RENGLON AL PROMEDIO SI TRAE MARGEN VALIDO; LOS
113700*    RENGLONES SIN CRUCE (MARGIN-IND = 0) SE BRINCAN.
113800 CALCULA-MARGEN-RECIENTE-SUMA SECTION.
113900     IF PHR-MARGIN-IND(WKS-I) = 1
114000        ADD PHR-MARGIN(WKS-I) TO WKS-SUMA-MARGEN
114100        ADD 1 TO WKS-CONT-MARGEN
114200     END-IF.
114300 CALCULA-MARGEN-RECIENTE-SUMA-E. EXIT.
114400      
114500******************************************************************
114600*    CALCULA-MINUTOS-POR-FLIP (BR-4.1)                           *
114700******************************************************************
114800 CALCULA-MINUTOS-POR-FLIP SECTION.
114900     MOVE ZERO TO WKS-SUMA-INSTA-SELL WKS-SUMA-INSTA-BUY
115000     PERFORM CALCULA-MINUTOS-POR-FLIP-SUMA
115100             THRU CALCULA-MINUTOS-POR-FLIP-SUMA-E
115200             VARYING WKS-I FROM 1 BY 1
115300             UNTIL WKS-I > WKS-CNT-HISTORIA
115400     IF WKS-SUMA-INSTA-SELL = 0
115500        MOVE 1 TO WKS-ESPERA-COMPRA-IND
115600        MOVE 0 TO WKS-ESPERA-COMPRA
115700     ELSE
115800        MOVE 0 TO WKS-ESPERA-COMPRA-IND
115900        COMPUTE WKS-ESPERA-COMPRA ROUNDED =
116000               60 / WKS-SUMA-INSTA-SELL
116100     END-IF
116200     IF WKS-SUMA-INSTA-BUY = 0
116300        MOVE 1 TO WKS-ESPERA-VENTA-IND
116400        MOVE 0 TO WKS-ESPERA-VENTA
116500     ELSE
116600        MOVE 0 TO WKS-ESPERA-VENTA-IND
116700        COMPUTE WKS-ESPERA-VENTA ROUNDED =
116800               60 / WKS-SUMA-INSTA-BUY
116900     END-IF
117000     IF WKS-ESPERA-COMPRA-IND = 1 OR WKS-ESPERA-VENTA-IND = 1
117100        MOVE 2 TO TOP-MINFLIP-IND-T
117200        MOVE 0 TO WKS-MINUTOS-POR-FLIP
117300     ELSE
117400        MOVE 1 TO TOP-MINFLIP-IND-T
117500        COMPUTE WKS-MINUTOS-POR-FLIP ROUNDED =
117600               WKS-ESPERA-COMPRA + WKS-ESPERA-VENTA
117700     END-IF
117800OP-MINFLIP-IND-T Y TOP-MINUTOS-POR-FLIP-T SON LOS CAMPOS
117900SCALARES DE WKS-RESULTADO-TEMP (BR-4.1); GUARDA-RESULTADO LOS
118000RASLADA EN BLOQUE AL RENGLON DE TBL-RESULTADOS DEL ARTICULO.
118100     MOVE WKS-MINUTOS-POR-FLIP TO TOP-MINUTOS-POR-FLIP-T.
118200 CALCULA-MINUTOS-POR-FLIP-E. EXIT.
118300      
118400*    ACUMULA EL VOLUMEN INSTANTANEO DE CADA LADO, RENGLON POR
118500*    RENGLON DE TODA LA HISTORIA (NO SOLO LOS ULTIMOS 6).
118600 CALCULA-MINUTOS-POR-FLIP-SUMA SECTION.
118700     ADD PHR-INSTA-SELL-VOLUME(WKS-I) TO WKS-SUMA-INSTA-SELL
118800     ADD PHR-INSTA-BUY-VOLUME(WKS-I)  TO WKS-SUMA-INSTA-BUY.
118900 CALCULA-MINUTOS-POR-FLIP-SUMA-E. EXIT.
119000      
119100******************************************************************
119200*    CALCULA-GANANCIA-POR-HORA (BR-4.2)                          *
119300******************************************************************
119400 CALCULA-GANANCIA-POR-HORA SECTION.
119500*--> SI LOS MINUTOS POR FLIP SALIERON INFINITOS (UN LADO DEL
119600*    LIBRO SIN VOLUMEN INSTANTANEO) NO HAY FLIPS POR HORA QUE
119700*    CONTAR. SE LEE TOP-MINFLIP-IND-T PORQUE ES EL RESULTADO DE
119800*    ESTE MISMO ARTICULO, TODAVIA NO TRASLADADO AL RENGLON DE LA
119900*    TABLA POR GUARDA-RESULTADO.
120000     IF TOP-MINFLIP-IND-T = 2
120100        MOVE 0 TO WKS-NUM-FLIPS-HR
120200     ELSE
120300        COMPUTE WKS-NUM-FLIPS-HR ROUNDED =
120400               60 / WKS-MINUTOS-POR-FLIP
120500     END-IF
120600*--> LA GANANCIA POR HORA SOLO EXISTE SI HAY MARGEN RECIENTE
120700     IF WKS-MARGEN-RECIENTE-IND = 0
120800        MOVE 0 TO TOP-PPH-IND-T
120900        MOVE 0 TO TOP-PROFIT-PER-HOUR-T
121000     ELSE
121100        MOVE 1 TO TOP-PPH-IND-T
121200        COMPUTE TOP-PROFIT-PER-HOUR-T ROUNDED =
121300               WKS-MARGEN-RECIENTE * WKS-NUM-FLIPS-HR
121400     END-IF.
121500 CALCULA-GANANCIA-POR-HORA-E. EXIT.
121600      
121700******************************************************************
121800*    CALCULA-VIDA-MEDIA (BR-4.3)                                 *
121900******************************************************************
122000 CALCULA-VIDA-MEDIA SECTION.
122100OP-HALFLIFE-IND-T Y TOP-PROFIT-HALFLIFE-T SON LOS CAMPOS
122200SCALARES DE WKS-RESULTADO-TEMP (BR-4.3); SE VAN LLENANDO AQUI
122300 GUARDA-RESULTADO LOS TRASLADA EN BLOQUE A LA TABLA.
122400     IF WKS-MARGEN-RECIENTE-IND = 0
122500        MOVE 0 TO TOP-HALFLIFE-IND-T
122600        MOVE 0 TO TOP-PROFIT-HALFLIFE-T
122700     ELSE
122800        MOVE WKS-CNT-HISTORIA TO WKS-I-MARCA
122900        PERFORM CONVIERTE-MARCA-A-MINUTOS
123000        MOVE WKS-MINUTOS-TOTALES TO WKS-MIN-ULTIMA
123100        MOVE 0 TO WKS-SUMA-PESO-RATE WKS-SUMA-PESO
123200        MOVE 0 TO WKS-CONT-RATES-NO-CERO
123300*--> TRES MUESTRAS PONDERADAS CERCA DEL PRINCIPIO, LA MITAD Y
123400*    LAS TRES CUARTAS PARTES DE LA HISTORIA (BR-4.3); EL PESO
123500*    CRECE HACIA EL PRESENTE PORQUE LA MUESTRA MAS RECIENTE ES
123600*    LA QUE MEJOR REFLEJA HACIA DONDE VA EL MARGEN
123700        MOVE 0.01 TO WKS-POS-FACTOR
123800        MOVE 0.2  TO WKS-POS-PESO
123900        PERFORM CALCULA-RATE-MUESTRA
124000        MOVE 0.50 TO WKS-POS-FACTOR
124100        MOVE 0.3  TO WKS-POS-PESO
124200        PERFORM CALCULA-RATE-MUESTRA
124300        MOVE 0.75 TO WKS-POS-FACTOR
124400        MOVE 0.5  TO WKS-POS-PESO
124500        PERFORM CALCULA-RATE-MUESTRA
124600*--> SI LAS TRES MUESTRAS SALIERON EN CERO (SIN DATO VALIDO EN
124700*    NINGUNA DE LAS TRES POSICIONES) LA VIDA MEDIA QUEDA
124800*    INDEFINIDA EN VEZ DE FORZAR UNA DIVISION ENTRE CERO
124900        IF WKS-CONT-RATES-NO-CERO = 0
125000           MOVE 0 TO TOP-HALFLIFE-IND-T
125100           MOVE 0 TO TOP-PROFIT-HALFLIFE-T
125200        ELSE
125300           COMPUTE WKS-AVG-ROC ROUNDED =
125400                  WKS-SUMA-PESO-RATE / WKS-SUMA-PESO
125500*--> UN MARGEN QUE SUBE O SE MANTIENE (TASA >= 0) NUNCA VA A
125600*    CAER A LA MITAD, ASI QUE LA VIDA MEDIA ES "INFINITA"
125700           IF WKS-AVG-ROC >= 0
125800              MOVE 2 TO TOP-HALFLIFE-IND-T
125900              MOVE 0 TO TOP-PROFIT-HALFLIFE-T
126000           ELSE
126100              MOVE 1 TO TOP-HALFLIFE-IND-T
126200              COMPUTE TOP-PROFIT-HALFLIFE-T ROUNDED =
126300                     0 - (0.5 / WKS-AVG-ROC)
126400              IF TOP-PROFIT-HALFLIFE-T < 0
126500                 MOVE 0 TO TOP-PROFIT-HALFLIFE-T
126600              END-IF
126700           END-IF
126800        END-IF
126900     END-IF.
127000 CALCULA-VIDA-MEDIA-E. EXIT.
127100      
127200******************************************************************
127300*    CALCULA-RATE-MUESTRA: UNA DE LAS TRES MUESTRAS PONDERADAS   *
127400*    DE LA TASA DE CAMBIO DEL MARGEN (BR-4.3)                    *
127500******************************************************************
127600 CALCULA-RATE-MUESTRA SECTION.
127700*--> EL FACTOR DE POSICION (0.01, 0.50 O 0.75) SE CONVIERTE A UN
127800*    INDICE DE RENGLON DE HISTORIA, BASE 1
127900     COMPUTE WKS-POS-0BASE = WKS-CNT-HISTORIA * WKS-POS-FACTOR
128000     ADD 1 TO WKS-POS-0BASE GIVING WKS-POS-1BASE
128100     MOVE WKS-POS-1BASE TO WKS-I-MARCA
128200     PERFORM CONVIERTE-MARCA-A-MINUTOS
128300     MOVE WKS-MINUTOS-TOTALES TO WKS-MIN-MUESTRA
128400     COMPUTE WKS-ELAPSED-MIN = WKS-MIN-ULTIMA - WKS-MIN-MUESTRA
128500*--> LA TASA DE CAMBIO ES EL CAMBIO PORCENTUAL DEL MARGEN ENTRE
128600*    LA MUESTRA Y EL PRESENTE, POR MINUTO TRANSCURRIDO; SOLO SE
128700*    CALCULA SI LA MUESTRA TRAE MARGEN POSITIVO VALIDO Y SI
128800*    REALMENTE PASO TIEMPO ENTRE LA MUESTRA Y EL ULTIMO RENGLON
128900     IF PHR-MARGIN-IND(WKS-POS-1BASE) = 1 AND
129000        PHR-MARGIN(WKS-POS-1BASE) > 0 AND
129100        WKS-ELAPSED-MIN > 0
129200        COMPUTE WKS-RATE-ACTUAL ROUNDED =
129300               (WKS-MARGEN-RECIENTE - PHR-MARGIN(WKS-POS-1BASE))
129400               / (PHR-MARGIN(WKS-POS-1BASE) * WKS-ELAPSED-MIN)
129500     ELSE
129600        MOVE 0 TO WKS-RATE-ACTUAL
129700     END-IF
129800     IF WKS-RATE-ACTUAL NOT = 0
129900        ADD 1 TO WKS-CONT-RATES-NO-CERO
130000     END-IF
130100*--> SE ACUMULA LA TASA PONDERADA POR EL PESO DE ESTA MUESTRA
130200*    PARA EL PROMEDIO FINAL QUE SACA CALCULA-VIDA-MEDIA
130300     COMPUTE WKS-SUMA-PESO-RATE ROUNDED =
130400            WKS-SUMA-PESO-RATE + (WKS-POS-PESO * WKS-RATE-ACTUAL)
130500     ADD WKS-POS-PESO TO WKS-SUMA-PESO.
130600 CALCULA-RATE-MUESTRA-E. EXIT.
130700      
130800******************************************************************
130900*    CONVIERTE-MARCA-A-MINUTOS: MINUTOS TOTALES DE UNA MARCA DE  *
131000*    TIEMPO ISO-8601 UTC (AAAA-MM-DDTHH:MI:SSZ) A PARTIR DE      *
131100*    WKS-I-MARCA, UN INDICE DE TBL-HIST-TX. SE USA LA MISMA      *
131200*    FUNCION DE FECHA QUE EL RESTO DE LOS BATCH DEL DEPARTAMENTO.*
131300******************************************************************
131400 CONVIERTE-MARCA-A-MINUTOS SECTION.
131500     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(1:4)  TO WKS-FECHA8(1:4)
131600     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(6:2)  TO WKS-FECHA8(5:2)
131700     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(9:2)  TO WKS-FECHA8(7:2)
131800     COMPUTE WKS-DIAS-INT = FUNCTION INTEGER-OF-DATE(WKS-FECHA8)
131900     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(12:2) TO WKS-HORA2
132000     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(15:2) TO WKS-MIN2
132100     MOVE PHR-TIMESTAMP(WKS-I-MARCA)(18:2) TO WKS-SEG2
132200     COMPUTE WKS-MINUTOS-DIA =
132300            (WKS-HORA2 * 60) + WKS-MIN2 + (WKS-SEG2 / 60)
132400     COMPUTE WKS-MINUTOS-TOTALES =
132500            (WKS-DIAS-INT * 1440) + WKS-MINUTOS-DIA.
132600 CONVIERTE-MARCA-A-MINUTOS-E. EXIT.
132700      
132800******************************************************************
132900*    CALCULA-COMPETITIVIDAD (BR-4.4)                             *
133000*    LOS "TOP" GAPS (OUT-BID-PRICE) MAS GRANDES DE CADA LADO DEL *
133100*    LIBRO SE ESCOGEN POR SELECCION DIRECTA (SIN SORT): EN CADA  *
133200*    VUELTA SE BUSCA EL GAP MAS GRANDE AUN NO ESCOGIDO Y SE MARCA*
133300*    BKC-/BKV-ESCOGIDO-IND PARA NO VOLVER A TOMARLO.             *
133400******************************************************************
133500 CALCULA-COMPETITIVIDAD SECTION.
133600     MOVE 0 TO WKS-SUMA-GAP-COMPRA WKS-CONT-GAP-COMPRA
133700*--> EL 20% SUPERIOR DE NIVELES DEL LADO DE COMPRA, CON PISO DE
133800*    1 NIVEL PARA LIBROS CHICOS; SI SOLO HAY UN NIVEL NO HAY
133900*    OUT-BID-PRICE QUE COMPARAR Y EL FACTOR SE QUEDA EN CERO
134000     IF WKS-CNT-LIBRO-COMPRA > 1
134100        COMPUTE WKS-TOP-COMPET = WKS-CNT-LIBRO-COMPRA * 0.2
134200        IF WKS-TOP-COMPET < 1
134300           MOVE 1 TO WKS-TOP-COMPET
134400        END-IF
134500        PERFORM CALCULA-COMPET-LIMPIA-COMPRA
134600                THRU CALCULA-COMPET-LIMPIA-COMPRA-E
134700                VARYING WKS-I FROM 1 BY 1
134800                UNTIL WKS-I > WKS-CNT-LIBRO-COMPRA
134900        PERFORM CALCULA-COMPET-VUELTA-COMPRA
135000                THRU CALCULA-COMPET-VUELTA-COMPRA-E
135100                VARYING WKS-VUELTA-GAP FROM 1 BY 1
135200                UNTIL WKS-VUELTA-GAP > WKS-TOP-COMPET
135300     END-IF
135400     IF WKS-CONT-GAP-COMPRA = 0
135500        MOVE 0 TO WKS-FACTOR-COMPRA
135600     ELSE
135700        COMPUTE WKS-FACTOR-COMPRA ROUNDED =
135800               (WKS-SUMA-GAP-COMPRA / WKS-CONT-GAP-COMPRA) / 0.10
135900     END-IF
136000      
136100*--> MISMO CALCULO, AHORA PARA EL LADO DE VENTA
136200     MOVE 0 TO WKS-SUMA-GAP-VENTA WKS-CONT-GAP-VENTA
136300     IF WKS-CNT-LIBRO-VENTA > 1
136400        COMPUTE WKS-TOP-COMPET = WKS-CNT-LIBRO-VENTA * 0.2
136500        IF WKS-TOP-COMPET < 1
136600           MOVE 1 TO WKS-TOP-COMPET
136700        END-IF
136800        PERFORM CALCULA-COMPET-LIMPIA-VENTA
136900                THRU CALCULA-COMPET-LIMPIA-VENTA-E
137000                VARYING WKS-I FROM 1 BY 1
137100                UNTIL WKS-I > WKS-CNT-LIBRO-VENTA
137200        PERFORM CALCULA-COMPET-VUELTA-VENTA
137300                THRU CALCULA-COMPET-VUELTA-VENTA-E
137400                VARYING WKS-VUELTA-GAP FROM 1 BY 1
137500                UNTIL WKS-VUELTA-GAP > WKS-TOP-COMPET
137600     END-IF
137700     IF WKS-CONT-GAP-VENTA = 0
137800        MOVE 0 TO WKS-FACTOR-VENTA
137900     ELSE
138000        COMPUTE WKS-FACTOR-VENTA ROUNDED =
138100               (WKS-SUMA-GAP-VENTA / WKS-CONT-GAP-VENTA) / 0.10
138200     END-IF
138300      
138400*--> EL INDICE FINAL ES EL PROMEDIO SIMPLE DE LOS DOS LADOS, Y
138500*    SE DEJA EN EL ESCALAR TOP-COMPETITIVIDAD-T DE
138600*    WKS-RESULTADO-TEMP PARA QUE LO USE CALCULA-PUNTAJE Y LO
138700*    TRASLADE GUARDA-RESULTADO
138800     COMPUTE TOP-COMPETITIVIDAD-T ROUNDED =
138900            (WKS-FACTOR-COMPRA + WKS-FACTOR-VENTA) / 2.
139000 CALCULA-COMPETITIVIDAD-E. EXIT.
139100      
139200*    BAJA EL INDICADOR DE "YA ESCOGIDO" DE TODO EL LADO DE
139300*    COMPRA ANTES DE CORRER LAS VUELTAS DE SELECCION DIRECTA.
139400 CALCULA-COMPET-LIMPIA-COMPRA SECTION.
139500     MOVE 0 TO BKC-ESCOGIDO-IND(WKS-I).
139600 CALCULA-COMPET-LIMPIA-COMPRA-E. EXIT.
139700      
139800*    UNA VUELTA DE LA SELECCION: BUSCA EL GAP MAS GRANDE TODAVIA
139900*    NO ESCOGIDO EN EL LADO DE COMPRA Y LO SUMA AL ACUMULADOR.
140000 CALCULA-COMPET-VUELTA-COMPRA SECTION.
140100     MOVE 0 TO WKS-MAX-GAP-POS
140200     PERFORM CALCULA-COMPET-BUSCA-COMPRA
140300             THRU CALCULA-COMPET-BUSCA-COMPRA-E
140400             VARYING WKS-I FROM 1 BY 1
140500             UNTIL WKS-I > WKS-CNT-LIBRO-COMPRA
140600     IF WKS-MAX-GAP-POS = 0
140700        MOVE WKS-TOP-COMPET TO WKS-VUELTA-GAP
140800     ELSE
140900        MOVE 1 TO BKC-ESCOGIDO-IND(WKS-MAX-GAP-POS)
141000        ADD WKS-MAX-GAP TO WKS-SUMA-GAP-COMPRA
141100        ADD 1 TO WKS-CONT-GAP-COMPRA
141200     END-IF.
141300 CALCULA-COMPET-VUELTA-COMPRA-E. EXIT.
141400      
141500*    COMPARA UN RENGLON CONTRA EL MAXIMO LLEVADO HASTA AHORA EN
141600*    ESTA VUELTA; SOLO ENTRAN LOS QUE TIENEN OUTBID VALIDO Y NO
141700*    HAN SIDO ESCOGIDOS EN UNA VUELTA ANTERIOR.
141800 CALCULA-COMPET-BUSCA-COMPRA SECTION.
141900     IF BKC-OUTBID-IND(WKS-I) = 1
142000        AND BKC-ESCOGIDO-IND(WKS-I) = 0
142100        AND (WKS-MAX-GAP-POS = 0
142200             OR BKC-OUTBID-PRICE(WKS-I) > WKS-MAX-GAP)
142300        MOVE WKS-I TO WKS-MAX-GAP-POS
142400        MOVE BKC-OUTBID-PRICE(WKS-I) TO WKS-MAX-GAP
142500     END-IF.
142600 CALCULA-COMPET-BUSCA-COMPRA-E. EXIT.
142700      
142800*    MISMA LIMPIEZA DE BKC-ESCOGIDO-IND PERO DEL LADO DE VENTA.
142900 CALCULA-COMPET-LIMPIA-VENTA SECTION.
143000     MOVE 0 TO BKV-ESCOGIDO-IND(WKS-I).
143100 CALCULA-COMPET-LIMPIA-VENTA-E. EXIT.
143200      
143300*    MISMA SELECCION DIRECTA DE CALCULA-COMPET-VUELTA-COMPRA,
143400*    APLICADA AL LADO DE VENTA DEL LIBRO.
143500 CALCULA-COMPET-VUELTA-VENTA SECTION.
143600     MOVE 0 TO WKS-MAX-GAP-POS
143700     PERFORM CALCULA-COMPET-BUSCA-VENTA
143800             THRU CALCULA-COMPET-BUSCA-VENTA-E
143900             VARYING WKS-I FROM 1 BY 1
144000             UNTIL WKS-I > WKS-CNT-LIBRO-VENTA
144100     IF WKS-MAX-GAP-POS = 0
144200        MOVE WKS-TOP-COMPET TO WKS-VUELTA-GAP
144300     ELSE
144400        MOVE 1 TO BKV-ESCOGIDO-IND(WKS-MAX-GAP-POS)
144500        ADD WKS-MAX-GAP TO WKS-SUMA-GAP-VENTA
144600        ADD 1 TO WKS-CONT-GAP-VENTA
144700     END-IF.
144800 CALCULA-COMPET-VUELTA-VENTA-E. EXIT.
144900      
145000*    MISMA COMPARACION DE CALCULA-COMPET-BUSCA-COMPRA, CONTRA
145100*    LA TABLA DEL LADO DE VENTA.
145200 CALCULA-COMPET-BUSCA-VENTA SECTION.
145300     IF BKV-OUTBID-IND(WKS-I) = 1
145400        AND BKV-ESCOGIDO-IND(WKS-I) = 0
145500        AND (WKS-MAX-GAP-POS = 0
145600             OR BKV-OUTBID-PRICE(WKS-I) > WKS-MAX-GAP)
145700        MOVE WKS-I TO WKS-MAX-GAP-POS
145800        MOVE BKV-OUTBID-PRICE(WKS-I) TO WKS-MAX-GAP
145900     END-IF.
146000 CALCULA-COMPET-BUSCA-VENTA-E. EXIT.
146100      
146200******************************************************************
146300*    CALCULA-RESUMEN-ACTUAL (BR-4.5)                             *
146400******************************************************************
146500 CALCULA-RESUMEN-ACTUAL SECTION.
146600*--> LOS PRECIOS Y VOLUMENES DE ORDEN "ACTUALES" SON LOS DEL
146700*    ULTIMO RENGLON DE LA HISTORIA YA ORDENADA (EL MAS RECIENTE);
146800*    SE DEJAN EN LOS ESCALARES -T DE WKS-RESULTADO-TEMP (BR-4.5)
146900     MOVE PHR-BUY-ORDER-PRICE(WKS-CNT-HISTORIA)
147000          TO TOP-BUY-ORDER-PRICE-T
147100     MOVE PHR-SELL-ORDER-PRICE(WKS-CNT-HISTORIA)
147200          TO TOP-SELL-ORDER-PRICE-T
147300     MOVE PHR-BUY-ORDER-VOLUME(WKS-CNT-HISTORIA)
147400          TO TOP-BUY-ORDER-VOLUME-T
147500     MOVE PHR-SELL-ORDER-VOLUME(WKS-CNT-HISTORIA)
147600          TO TOP-SELL-ORDER-VOLUME-T
147700     IF PHR-MARGIN-IND(WKS-CNT-HISTORIA) = 1
147800        MOVE PHR-MARGIN(WKS-CNT-HISTORIA) TO TOP-MARGIN-T
147900     ELSE
148000        MOVE 0 TO TOP-MARGIN-T
148100     END-IF
148200*--> EL VOLUMEN INSTANTANEO PROMEDIO DE COMPRA DE TODA LA
148300*    HISTORIA, CONVERTIDO DE SEMANAL A POR-HORA (ENTRE 7 DIAS Y
148400*    24 HORAS)
148500     MOVE 0 TO WKS-SUMA-MARGEN WKS-CONT-MARGEN
148600     PERFORM CALCULA-RESUMEN-SUMA-COMPRA
148700             THRU CALCULA-RESUMEN-SUMA-COMPRA-E
148800             VARYING WKS-I FROM 1 BY 1
148900             UNTIL WKS-I > WKS-CNT-HISTORIA
149000     IF WKS-CONT-MARGEN = 0
149100        MOVE 0 TO TOP-INSTA-BUY-VOLUME-T
149200     ELSE
149300        COMPUTE TOP-INSTA-BUY-VOLUME-T ROUNDED =
149400               (WKS-SUMA-MARGEN / WKS-CONT-MARGEN) / 7 / 24
149500     END-IF
149600*--> MISMO CALCULO, AHORA EL VOLUMEN INSTANTANEO PROMEDIO DE
149700*    VENTA
149800     MOVE 0 TO WKS-SUMA-MARGEN WKS-CONT-MARGEN
149900     PERFORM CALCULA-RESUMEN-SUMA-VENTA
150000             THRU CALCULA-RESUMEN-SUMA-VENTA-E
150100             VARYING WKS-I FROM 1 BY 1
150200             UNTIL WKS-I > WKS-CNT-HISTORIA
150300     IF WKS-CONT-MARGEN = 0
150400        MOVE 0 TO TOP-INSTA-SELL-VOLUME-T
150500     ELSE
150600        COMPUTE TOP-INSTA-SELL-VOLUME-T ROUNDED =
150700               (WKS-SUMA-MARGEN / WKS-CONT-MARGEN) / 7 / 24
150800     END-IF.
150900 CALCULA-RESUMEN-ACTUAL-E. EXIT.
151000      
151100*    SUMA EL VOLUMEN SEMANAL DE COMPRA DE UN RENGLON SI TRAE
151200*    INDICADOR VALIDO; REUTILIZA WKS-SUMA-MARGEN/WKS-CONT-MARGEN
151300*    COMO ACUMULADORES GENERICOS (SE LIMPIAN ANTES DE CADA USO).
151400 CALCULA-RESUMEN-SUMA-COMPRA SECTION.
151500     IF PHR-BUY-WEEK-IND(WKS-I) = 1
151600        ADD PHR-INSTA-BUY-WEEK(WKS-I) TO WKS-SUMA-MARGEN
151700        ADD 1 TO WKS-CONT-MARGEN
151800     END-IF.
151900 CALCULA-RESUMEN-SUMA-COMPRA-E. EXIT.
152000      
152100*    MISMA ACUMULACION PERO DEL VOLUMEN SEMANAL DE VENTA.
152200 CALCULA-RESUMEN-SUMA-VENTA SECTION.
152300     IF PHR-SELL-WEEK-IND(WKS-I) = 1
152400        ADD PHR-INSTA-SELL-WEEK(WKS-I) TO WKS-SUMA-MARGEN
152500        ADD 1 TO WKS-CONT-MARGEN
152600     END-IF.
152700 CALCULA-RESUMEN-SUMA-VENTA-E. EXIT.
152800      
152900******************************************************************
153000*    CALCULA-PUNTAJE (BR-4.6) - SE CALCULA PERO NO SE IMPRIME    *
153100******************************************************************
153200 CALCULA-PUNTAJE SECTION.
153300*--> EL PUNTAJE SE QUEDA INDEFINIDO SI NO HAY GANANCIA POR HORA
153400*    O SI LA COMPETITIVIDAD SALIO EN CERO (DIVIDIRIA ENTRE
153500*    CERO); SE CALCULA DESDE EL TICKET BZ-0119 PERO TODAVIA NO
153600*    SE IMPRIME EN EL REPORTE, SOLO QUEDA EN TBL-RESULTADOS.
153700*    SE LEE DE LOS ESCALARES -T PORQUE TOP-PPH-IND-T Y
153800*    TOP-COMPETITIVIDAD-T SON LOS RESULTADOS DE ESTE MISMO
153900*    ARTICULO, CALCULADOS POR CALCULA-GANANCIA-POR-HORA Y
154000*    CALCULA-COMPETITIVIDAD UN MOMENTO ANTES.
154100     IF TOP-PPH-IND-T = 0 OR TOP-COMPETITIVIDAD-T = 0
154200        MOVE 0 TO TOP-SCORE-IND-T
154300        MOVE 0 TO TOP-SCORE-T
154400     ELSE
154500        MOVE 1 TO TOP-SCORE-IND-T
154600        COMPUTE TOP-SCORE-T ROUNDED =
154700               TOP-PROFIT-PER-HOUR-T / (TOP-COMPETITIVIDAD-T * 0.1)
154800     END-IF.
154900 CALCULA-PUNTAJE-E. EXIT.
155000      
155100******************************************************************
155200*    GUARDA-RESULTADO: AGREGA EL RENGLON R6 A TBL-RESULTADOS     *
155300******************************************************************
155400 GUARDA-RESULTADO SECTION.
155500*--> 500 ES EL MISMO TECHO DE TBL-BUENOS; EN LA PRACTICA NUNCA
155600*    SE LLENA PORQUE EL FILTRO DE U1 YA DEJO PASAR COMO MUCHO
155700*    500 ARTICULOS
155800*--> LAS SEIS METRICAS (BR-4.1 A BR-4.6) YA QUEDARON EN LOS
155900*    CAMPOS ESCALARES -T DE WKS-RESULTADO-TEMP, LLENADOS POR
156000*    CALCULA-MINUTOS-POR-FLIP HASTA CALCULA-PUNTAJE; AQUI SOLO
156100*    FALTA EL ITEM-ID Y UN SOLO MOVE DE GRUPO QUE TRASLADA TODO
156200*    EL RENGLON A TBL-RESULTADOS-ENT, IGUAL QUE EL MOVE DE GRUPO
156300*    QUE YA USA ORDENA-RANKING-DESLIZA PARA EL INTERCAMBIO.
156400     IF WKS-CNT-RESULTADOS < 500
156500        ADD 1 TO WKS-CNT-RESULTADOS
156600        MOVE WKS-ITEM-ACTUAL TO TOP-ITEM-ID-T
156700        MOVE WKS-RESULTADO-TEMP
156800             TO TBL-RESULTADOS-ENT(WKS-CNT-RESULTADOS)
156900     END-IF.
157000 GUARDA-RESULTADO-E. EXIT.
157100      
157200******************************************************************
157300*    ORDENA-RANKING (U5 / BR-5.1) - DESCENDENTE POR GANANCIA,    *
157400*    LOS INDEFINIDOS AL FINAL, EMPATES CONSERVAN ORDEN DE ENTRADA*
157500******************************************************************
157600 ORDENA-RANKING SECTION.
157700     IF WKS-CNT-RESULTADOS > 1
157800        PERFORM ORDENA-RANKING-ITEM THRU ORDENA-RANKING-ITEM-E
157900                  VARYING WKS-I FROM 2 BY 1
158000                  UNTIL WKS-I > WKS-CNT-RESULTADOS
158100     END-IF.
158200 ORDENA-RANKING-E. EXIT.
158300      
158400*    INSERTION SORT, UN RENGLON A LA VEZ: SACA EL RENGLON WKS-I
158500*    DE LA TABLA Y LO VUELVE A METER EN SU LUGAR ORDENADO.
158600 ORDENA-RANKING-ITEM SECTION.
158700     MOVE TBL-RESULTADOS-ENT(WKS-I) TO WKS-RESULTADO-TEMP
158800     MOVE WKS-I TO WKS-J
158900     PERFORM ORDENA-RANKING-DESLIZA THRU ORDENA-RANKING-DESLIZA-E
159000     MOVE WKS-RESULTADO-TEMP TO TBL-RESULTADOS-ENT(WKS-J).
159100 ORDENA-RANKING-ITEM-E. EXIT.
159200      
159300*    RECORRE HACIA ATRAS MIENTRAS EL RENGLON ANTERIOR TENGA
159400*    MENOR GANANCIA (O SEA INDEFINIDO) QUE EL QUE SE INSERTA,
159500*    RECORRIENDOLO UN LUGAR A LA DERECHA CADA VEZ.
159600 ORDENA-RANKING-DESLIZA SECTION.
159700 ORDENA-RANKING-DESLIZA-CICLO.
159800     IF WKS-J < 2
159900        OR NOT (
160000           (TOP-PPH-IND-T = 1 AND
160100            TOP-PPH-IND(WKS-J - 1) = 0) OR
160200           (TOP-PPH-IND-T = 1 AND
160300            TOP-PPH-IND(WKS-J - 1) = 1 AND
160400            TOP-PROFIT-PER-HOUR-T >
160500            TOP-PROFIT-PER-HOUR(WKS-J - 1)) )
160600        GO TO ORDENA-RANKING-DESLIZA-E
160700     END-IF
160800     MOVE TBL-RESULTADOS-ENT(WKS-J - 1)
160900          TO TBL-RESULTADOS-ENT(WKS-J)
161000     SUBTRACT 1 FROM WKS-J
161100     GO TO ORDENA-RANKING-DESLIZA-CICLO.
161200 ORDENA-RANKING-DESLIZA-E. EXIT.
161300      
161400******************************************************************
161500*    ESCRIBE-TOP-FLIPS (U5 PASO 4 / REPORTE)                     *
161600******************************************************************
161700 ESCRIBE-TOP-FLIPS SECTION.
161800*--> EL REPORTE YA VIENE ORDENADO DESCENDENTE (ORDENA-RANKING);
161900*    SOLO SE IMPRIMEN LOS PRIMEROS N (TARJETA SYSIN) O TODOS LOS
162000*    QUE HAYA SI SON MENOS QUE N
162100     WRITE LINEA-TOPFL FROM WKS-ENCABEZADO-1
162200     MOVE 0 TO WKS-ESCRITOS-BZTOPFL
162300     PERFORM ESCRIBE-TOP-FLIPS-LINEA THRU ESCRIBE-TOP-FLIPS-LINEA-E
162400               VARYING WKS-I FROM 1 BY 1
162500               UNTIL WKS-I > WKS-PARM-N
162600               OR WKS-I > WKS-CNT-RESULTADOS
162700*--> EL TRAILER DEL REPORTE LLEVA EL CONTEO REAL ESCRITO, NO LA
162800*    N SOLICITADA, POR SI HABIA MENOS ARTICULOS QUE N
162900     MOVE WKS-ESCRITOS-BZTOPFL TO WKS-TRAILER-CONTEO
163000     WRITE LINEA-TOPFL FROM WKS-TRAILER-TOPFL.
163100 ESCRIBE-TOP-FLIPS-E. EXIT.
163200      
163300*    ARMA UN RENGLON DEL REPORTE BZTOPFL: LOS CAMPOS INDEFINIDOS
163400*    (PPH SIN MARGEN, MINFLIP = INFINITO, HALFLIFE CRECIENTE O
163500*    VACIO) SE IMPRIMEN COMO TEXTO EN VEZ DE NUMERO, POR ESO LAS
163600*    REDEFINES LTF-PPH-X / LTF-MINFLIP-X / LTF-HALFLIFE-X.
163700 ESCRIBE-TOP-FLIPS-LINEA SECTION.
163800        MOVE SPACES TO LINEA-TOPFL
163900        MOVE WKS-I TO LTF-RANK
164000        MOVE TOP-ITEM-ID(WKS-I) TO LTF-ITEM-ID
164100        IF TOP-PPH-IND(WKS-I) = 1
164200           MOVE TOP-PROFIT-PER-HOUR(WKS-I) TO LTF-PPH
164300        ELSE
164400           MOVE SPACES TO LTF-PPH-X
164500        END-IF
164600        MOVE TOP-MARGIN(WKS-I) TO LTF-MARGEN
164700        IF TOP-MINFLIP-IND(WKS-I) = 2
164800           MOVE 'INF      ' TO LTF-MINFLIP-X
164900        ELSE
165000           MOVE TOP-MINUTOS-POR-FLIP(WKS-I) TO LTF-MINFLIP
165100        END-IF
165200        EVALUATE TOP-HALFLIFE-IND(WKS-I)
165300           WHEN 1
165400              MOVE TOP-PROFIT-HALFLIFE(WKS-I) TO LTF-HALFLIFE
165500           WHEN 2
165600              MOVE 'INF      ' TO LTF-HALFLIFE-X
165700           WHEN OTHER
165800              MOVE SPACES TO LTF-HALFLIFE-X
165900        END-EVALUATE
166000        MOVE TOP-COMPETITIVIDAD(WKS-I) TO LTF-COMPET
166100        MOVE TOP-BUY-ORDER-PRICE(WKS-I) TO LTF-BUY-PRICE
166200        MOVE TOP-SELL-ORDER-PRICE(WKS-I) TO LTF-SELL-PRICE
166300        WRITE LINEA-TOPFL
166400        IF FS-BZTOPFL NOT = '00'
166500           DISPLAY 'ERROR AL ESCRIBIR BZTOPFL, STATUS: '
166600                   FS-BZTOPFL
166700        ELSE
166800           ADD 1 TO WKS-ESCRITOS-BZTOPFL
166900        END-IF.
167000 ESCRIBE-TOP-FLIPS-LINEA-E. EXIT.
167100      
167200******************************************************************
167300*    ESTADISTICAS: RESUMEN FINAL DE LA CORRIDA                   *
167400******************************************************************
167500 ESTADISTICAS SECTION.
167600*--> ESTOS CINCO CONTADORES VAN AL SYSOUT DE LA CORRIDA PARA QUE
167700*    OPERACIONES PUEDA CONFIRMAR DE UN VISTAZO QUE EL VOLUMEN DE
167800*    ARTICULOS PROCESADOS FUE RAZONABLE, SIN TENER QUE ABRIR LOS
167900*    ARCHIVOS DE SALIDA
168000     DISPLAY '******************************************'
168100     MOVE WKS-CNT-BUENOS TO WKS-MASCARA
168200     DISPLAY 'PRODUCTOS BUENOS (U1):       ' WKS-MASCARA
168300     MOVE WKS-RECHAZADOS-U4 TO WKS-MASCARA
168400     DISPLAY 'OMITIDOS POR FALTA HISTORIA: ' WKS-MASCARA
168500     MOVE WKS-CNT-RESULTADOS TO WKS-MASCARA
168600     DISPLAY 'ARTICULOS ANALIZADOS (U4):   ' WKS-MASCARA
168700     MOVE WKS-ESCRITOS-BZPHWRK TO WKS-MASCARA
168800     DISPLAY 'RENGLONES ESCRITOS A BZPHWRK:' WKS-MASCARA
168900     MOVE WKS-ESCRITOS-BZTOPFL TO WKS-MASCARA
169000     DISPLAY 'FLIPS EN EL REPORTE (U5):    ' WKS-MASCARA
169100     DISPLAY '******************************************'.
169200 ESTADISTICAS-E. EXIT.
169300      
169400******************************************************************
169500*    CIERRA-ARCHIVOS: CIERRE ORDENADO DE LOS CINCO ARCHIVOS DE   *
169600*    LA CORRIDA ANTES DE REGRESAR A 000-MAIN-E Y TERMINAR EL     *
169700*    PROGRAMA CON GOBACK.                                        *
169800******************************************************************
169900 CIERRA-ARCHIVOS SECTION.
170000     CLOSE BZCATLG BZSNAPH BZBOOKS BZPHWRK BZTOPFL.
170100 CIERRA-ARCHIVOS-E. EXIT.
