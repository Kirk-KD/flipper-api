000100******************************************************************
000200*    COPY        : BZR3ROW                                      *
000300*    DESCRIPCION : LAYOUT DE UN RENGLON YA TRANSFORMADO DE LA    *
000400*                : HISTORIA DE LA ULTIMA HORA DE UN ARTICULO.    *
000500*                : ES EL REGISTRO DEL ARCHIVO DE TRABAJO BZPHWRK *
000600*                : QUE BZFLPBAT ESCRIBE Y BZFLPQRY LEE PARA EL   *
000700*                : REPORTE DE HISTORIA POR ARTICULO (U6).        *
000800*    NOTA        : UN CAMPO SIN RELLENO HACIA ADELANTE PREVIO SE *
000900*                : QUEDA INDEFINIDO; SU BANDERA -IND QUEDA EN 0. *
001000*    APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                  *
001100******************************************************************
001200 01  REG-BZR3ROW.
001300     05  PHR-ITEM-ID              PIC X(32).
001400     05  FILLER                   PIC X(01).
001500     05  PHR-TIMESTAMP            PIC X(20).
001600     05  FILLER                   PIC X(01).
001700     05  PHR-BUY-PRICE-IND        PIC 9(01).
001800         88  PHR-BUY-PRICE-OK             VALUE 1.
001900     05  PHR-BUY-ORDER-PRICE      PIC S9(7)V99.
002000     05  FILLER                   PIC X(01).
002100     05  PHR-SELL-PRICE-IND       PIC 9(01).
002200         88  PHR-SELL-PRICE-OK            VALUE 1.
002300     05  PHR-SELL-ORDER-PRICE     PIC S9(7)V99.
002400     05  FILLER                   PIC X(01).
002500     05  PHR-BUY-VOL-IND          PIC 9(01).
002600         88  PHR-BUY-VOL-OK               VALUE 1.
002700     05  PHR-BUY-ORDER-VOLUME     PIC 9(10).
002800     05  FILLER                   PIC X(01).
002900     05  PHR-SELL-VOL-IND         PIC 9(01).
003000         88  PHR-SELL-VOL-OK              VALUE 1.
003100     05  PHR-SELL-ORDER-VOLUME    PIC 9(10).
003200     05  FILLER                   PIC X(01).
003300     05  PHR-INSTA-BUY-IND        PIC 9(01).
003400         88  PHR-INSTA-BUY-OK             VALUE 1.
003500     05  PHR-INSTA-BUY-VOLUME     PIC 9(10).
003600     05  FILLER                   PIC X(01).
003700     05  PHR-INSTA-SELL-IND       PIC 9(01).
003800         88  PHR-INSTA-SELL-OK            VALUE 1.
003900     05  PHR-INSTA-SELL-VOLUME    PIC 9(10).
004000     05  FILLER                   PIC X(01).
004100     05  PHR-BUY-WEEK-IND         PIC 9(01).
004200         88  PHR-BUY-WEEK-OK              VALUE 1.
004300     05  PHR-INSTA-BUY-WEEK       PIC 9(12).
004400     05  FILLER                   PIC X(01).
004500     05  PHR-SELL-WEEK-IND        PIC 9(01).
004600         88  PHR-SELL-WEEK-OK             VALUE 1.
004700     05  PHR-INSTA-SELL-WEEK      PIC 9(12).
004800     05  FILLER                   PIC X(01).
004900     05  PHR-MARGIN-IND           PIC 9(01).
005000         88  PHR-MARGIN-OK                VALUE 1.
005100     05  PHR-MARGIN               PIC S9(5)V9999.
005200     05  FILLER                   PIC X(08).
