000100******************************************************************
000200*    COPY        : BZBOOKS                                      *
000300*    DESCRIPCION : LAYOUT DE UN NIVEL DE LIBRO DE ORDENES DEL    *
000400*                : BAZAAR, PREFIJADO CON EL ITEM-ID Y LA BANDERA *
000500*                : DE LADO (B=LIBRO DE COMPRA, S=LIBRO DE VENTA).*
000600*    APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                  *
000700******************************************************************
000800 01  REG-BZBOOKS.
000900     05  BKL-ITEM-ID              PIC X(32).
001000     05  FILLER                   PIC X(01).
001100     05  BKL-LADO                 PIC X(01).
001200         88  BKL-LADO-COMPRA              VALUE 'B'.
001300         88  BKL-LADO-VENTA               VALUE 'S'.
001400     05  FILLER                   PIC X(01).
001500     05  BKL-PRICE-PER-UNIT       PIC S9(7)V99.
001600     05  FILLER                   PIC X(01).
001700     05  BKL-AMOUNT               PIC 9(10).
001800     05  FILLER                   PIC X(01).
001900     05  BKL-ORDERS               PIC 9(06).
002000     05  FILLER                   PIC X(14).
