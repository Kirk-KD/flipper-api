000100******************************************************************
000200*    COPY        : BZCATLG                                      *
000300*    DESCRIPCION : LAYOUT DEL ARCHIVO DE ESTADO DE CATALOGO DEL  *
000400*                : BAZAAR (UN REGISTRO POR ARTICULO). SIRVE DE   *
000500*                : ENTRADA AL FILTRO DE BUENOS PRODUCTOS.        *
000600*    APLICACION  : BAZAR - FLIPEO DE PRODUCTOS                  *
000700*    COLUMNAS    : CAMPOS FIJOS, SEPARADOS POR UN BYTE EN BLANCO *
000800******************************************************************
000900 01  REG-BZCATLG.
001000     05  CAT-ITEM-ID              PIC X(32).
001100     05  FILLER                   PIC X(01).
001200     05  CAT-SELL-PRICE           PIC S9(7)V99.
001300     05  FILLER                   PIC X(01).
001400     05  CAT-BUY-PRICE            PIC S9(7)V99.
001500     05  FILLER                   PIC X(01).
001600     05  CAT-BUY-MOVING-WEEK      PIC 9(10).
001700     05  FILLER                   PIC X(01).
001800     05  CAT-SELL-MOVING-WEEK     PIC 9(10).
001900     05  FILLER                   PIC X(12).
